000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PFTMAIN.
000500 AUTHOR.         R. H. NAVARRO.
000600 INSTALLATION.   LEDGER SYSTEMS - BATCH POSTING UNIT.
000700 DATE-WRITTEN.   09 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  NIGHTLY LEDGER POSTING AND REPORTING RUN.  READS
001200*               ONE TRANSACTION-REQUEST RECORD AT A TIME FROM
001300*               PFTREQ (ONE RECORD PER COMMAND FROM THE RETIRED
001400*               ON-LINE ENQUIRY SCREEN) AND APPLIES IT AGAINST
001500*               THE USER, CATEGORY AND TRANSACTION MASTERS,
001600*               CALLING OUT TO:
001700*                 PFTXHSH  - PASSWORD HASHING
001800*                 PFTVAUT  - REGISTRATION / LOGIN CREDENTIAL CHECK
001900*                 PFTVCAT  - CATEGORY / BUDGET MAINTENANCE
002000*                 PFTVPST  - INCOME/EXPENSE POSTING
002100*                 PFTVLMT  - BUDGET-EXCEEDED / OVERSPEND CHECK
002200*               A SHOW-SUMMARY REQUEST PRODUCES A REPORT ON
002300*               PFTRPT; BUDGET-EXCEEDED AND OVERSPEND WARNINGS
002400*               ARE WRITTEN TO PFTRPT AS THEY ARE RAISED DURING
002500*               POSTING.  ALL THREE MASTERS ARE REWRITTEN IN FULL
002600*               AT END OF RUN (NO RANDOM ACCESS IN THIS BUILD).
002700*----------------------------------------------------------------*
002800* HISTORY OF MODIFICATION:
002900*----------------------------------------------------------------*
003000* PFT0015 09/11/1991 RHN    - INITIAL VERSION - REGISTER, LOGIN,
003100*                             CREATE-CATEGORY, SET-BUDGET ONLY
003200* PFT0043 22/04/1994 RHN    - ADD ADD-INCOME/ADD-EXPENSE POSTING
003300*                             AND THE BUDGET-EXCEEDED WARNING
003400* PFT0063 02/09/1998 DCK    - Y2K - WINDOW THE 2-DIGIT ACCEPT-
003500*                             FROM-DATE YEAR (PIVOT 80); SEE A010
003600* PFT0083 19/06/1999 DCK    - ADD TRANSFER REQUEST (POSTS TWO
003700*                             LEDGER ENTRIES) AND THE OVERSPEND
003800*                             WARNING (E-REQ 6120)
003900* PFT0105 11/02/2002 RHN    - ADD SHOW-SUMMARY REQUEST AND THE
004000*                             PFTRPT SUMMARY REPORT (C-SERIES)
004100* PFT0128 30/07/2004 MWT    - REJECT PATH-SEPARATOR/".." LOGINS ON
004200*                             REGISTER AND LOGIN (E-REQ 8841); ADD
004300*                             REJECT-LINE AUDIT TRAIL ON PFTRPT
004310* PFT0150 14/06/2011 JLT    - PTF 91203 - E200-HASH-PASSWORD-WORK
004320*                             SEEDED THE TRIM SCAN ONE BYTE PAST
004330*                             WK-C-PASSWORD-WORK, CORRUPTING THE
004340*                             LENGTH PASSED TO PFTXHSH ON EVERY
004350*                             REGISTER/LOGIN - SEED AT 64, NOT 65
004360* PFT0151 14/06/2011 JLT    - PTF 91203 - REPORT AMOUNTS WERE
004370*                             STRUNG INTO PFTRPT STILL CARRYING
004380*                             THE EDIT FIELD'S LEADING BLANKS;
004390*                             ADD C900-EDIT-AMOUNT-FOR-REPORT TO
004395*                             LEFT-JUSTIFY BEFORE THE STRING
004396* PFT0152 14/06/2011 JLT    - PTF 91203 - TRANSFER DESCRIPTION
004397*                             SEPARATOR WAS A PLAIN HYPHEN, NOT
004398*                             THE EM DASH THE E-REQ CALLS FOR -
004399*                             B700 SENDER/RECIPIENT STRINGS FIXED
004400*----------------------------------------------------------------*
004500        EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300                   UPSI-0 IS UPSI-SWITCH-0
005400                     ON  STATUS IS U0-ON
005500                     OFF STATUS IS U0-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT REQFILE  ASSIGN TO DATABASE-PFTREQ
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS WK-C-REQ-FILE-STATUS.
006200
006300     SELECT RPTFILE  ASSIGN TO DATABASE-PFTRPT
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
006600
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  REQFILE
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS PFT-REQUEST-RECORD.
007600     COPY LREQRC.
007700
007800 FD  RPTFILE
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS WK-R-REPORT-LINE.
008100 01  WK-R-REPORT-LINE             PIC X(132).
008200
008300*************************
008400 WORKING-STORAGE SECTION.
008500*************************
008600 01  FILLER                  PIC X(024) VALUE
008700     "** PROGRAM PFTMAIN   **".
008800
008900* ------------------ PROGRAM WORKING STORAGE -------------------*
009000 01  WK-C-COMMON.
009100     COPY LCOMWS.
009200
009300 01  WK-C-FILE-STATUS-AREA.
009400     05  WK-C-REQ-FILE-STATUS    PIC X(02).
009500     05  WK-C-RPT-FILE-STATUS    PIC X(02).
009600     05  FILLER                  PIC X(04).
009700
009800* ---------------- CURRENT REQUEST WORKING FIELDS ---------------*
009900 01  WK-C-TXN-DESCRIPTION        PIC X(40) VALUE SPACES.
010000 01  WK-B-DESC-PTR               PIC S9(04) COMP VALUE ZERO.
010100 01  WK-D-DESC-PTR REDEFINES WK-B-DESC-PTR.
010200     05  FILLER                  PIC X(02).
010300
010400* --------------------- LOGIN-EDIT COUNTERS ---------------------*
010500 01  WK-B-EDIT-COUNTERS.
010600     05  WK-B-SLASH-COUNT        PIC S9(04) COMP VALUE ZERO.
010700     05  WK-B-BSLASH-COUNT       PIC S9(04) COMP VALUE ZERO.
010750     05  FILLER                  PIC X(04).
010800 77  WK-B-DOTDOT-COUNT           PIC S9(04) COMP VALUE ZERO.
010850 77  WK-B-AMOUNT-SCAN-POS         PIC S9(04) COMP VALUE ZERO.
011000
011100* -------------------- DATE / TIME WORK AREA --------------------*
011200 01  WK-C-FULL-TIME               PIC 9(08) VALUE ZERO.
011300 01  WK-C-TODAY-YY-VIEW REDEFINES WK-C-FULL-TIME.
011400     05  FILLER                   PIC 9(08).
011500
011600* ------------------ REPORT DATE/TIME BREAKOUT ------------------*
011700 01  WK-E-DATE-WORK.
011800     05  WK-E-DATE-NUM            PIC 9(08).
011900 01  WK-E-DATE-BREAK REDEFINES WK-E-DATE-WORK.
012000     05  WK-E-CCYY                PIC 9(04).
012100     05  WK-E-MM                  PIC 9(02).
012200     05  WK-E-DD                  PIC 9(02).
012300
012400 01  WK-E-TIME-WORK.
012500     05  WK-E-TIME-NUM            PIC 9(04).
012600 01  WK-E-TIME-BREAK REDEFINES WK-E-TIME-WORK.
012700     05  WK-E-HH                  PIC 9(02).
012800     05  WK-E-MI                  PIC 9(02).
012900
013000* -------------------- HASH CALL WORK AREA --------------------*
013100 01  WK-C-PASSWORD-WORK           PIC X(64) VALUE SPACES.
013200 77  WK-B-PASSWORD-LEN            PIC S9(04) COMP VALUE ZERO.
013300
013400* ----------- REPORT-SECTION CATEGORY ROLLUP TABLES -----------*
013500 01  WK-T-INC-CAT-TABLE.
013600     05  WK-T-INC-CAT-COUNT       PIC S9(05) COMP VALUE ZERO.
013700     05  WK-T-INC-CAT-ENTRY OCCURS 1 TO 1000 TIMES
013800             DEPENDING ON WK-T-INC-CAT-COUNT
013900             INDEXED BY WK-X-INC.
014000         10  WK-INC-CAT-NAME      PIC X(20).
014100         10  WK-INC-CAT-SUM       PIC S9(09)V99 COMP-3.
014200         10  FILLER               PIC X(04).
014300
014400 01  WK-T-EXP-CAT-TABLE.
014500     05  WK-T-EXP-CAT-COUNT       PIC S9(05) COMP VALUE ZERO.
014600     05  WK-T-EXP-CAT-ENTRY OCCURS 1 TO 1000 TIMES
014700             DEPENDING ON WK-T-EXP-CAT-COUNT
014800             INDEXED BY WK-X-EXP.
014900         10  WK-EXP-CAT-NAME      PIC X(20).
015000         10  WK-EXP-CAT-SUM       PIC S9(09)V99 COMP-3.
015100         10  FILLER               PIC X(04).
015200
015300 01  WK-B-ROLLUP-WORK.
015400     05  WK-B-ROLL-IDX            PIC S9(05) COMP VALUE ZERO.
015500     05  WK-B-ROLL-INS-IDX        PIC S9(05) COMP VALUE ZERO.
015600     05  WK-B-ROLL-SHIFT-IDX      PIC S9(05) COMP VALUE ZERO.
015700     05  WK-C-ROLL-FOUND-SWITCH   PIC X(01) VALUE "N".
015800         88  WK-C-ROLL-FOUND               VALUE "Y".
015900         88  WK-C-ROLL-NOT-FOUND           VALUE "N".
016000     05  FILLER                   PIC X(03).
016100 01  WK-D-ROLLUP-WORK REDEFINES WK-B-ROLLUP-WORK.
016200     05  WK-D-ROLL-IDX            PIC S9(05).
016300     05  FILLER                   PIC X(09).
016400
016500* -------------------- REPORT EDIT FIELDS --------------------*
016600 01  WK-E-REPORT-EDIT-AREA.
016700     05  WK-E-AMOUNT-SIGNED       PIC -(9)9.99.
016750     05  WK-E-AMOUNT-TRIMMED      PIC X(13) VALUE SPACES.
016800     05  FILLER                   PIC X(04).
016900
017000* -------------- REPORT-LOOKUP BUDGET WORK AREA --------------*
017100 01  WK-S-BUDGET-LOOKUP.
017200     05  WK-S-LOOKUP-BUDGET-AMT   PIC S9(09)V99 COMP-3 VALUE ZERO.
017300     05  WK-S-LOOKUP-SPENT-AMT    PIC S9(09)V99 COMP-3 VALUE ZERO.
017400     05  FILLER                   PIC X(04).
017500
017600 EJECT
017700* ---------------- SUBPROGRAM LINKAGE AREAS ----------------*
017800 01  WK-C-LHASH-RECORD.
017900     COPY LHASH.
018000 01  WK-C-LAUTH-RECORD.
018100     COPY LAUTH.
018200 01  WK-C-LCATB-RECORD.
018300     COPY LCATB.
018400 01  WK-C-LPOST-RECORD.
018500     COPY LPOST.
018600 01  WK-C-LLMT-RECORD.
018700     COPY LLMT.
018800
018900 EJECT
019000*************************************************
019100 PROCEDURE DIVISION.
019200*************************************************
019300 MAIN-MODULE.
019400     PERFORM A000-INITIALIZE-RUN THRU A099-INITIALIZE-RUN-EX.
019500
019600     PERFORM B000-PROCESS-ONE-REQUEST
019700        THRU B099-PROCESS-ONE-REQUEST-EX
019800        UNTIL WK-C-EOF.
019900
020000     PERFORM Z000-END-PROGRAM-ROUTINE
020100        THRU Z099-END-PROGRAM-ROUTINE-EX.
020200
020300     STOP RUN.
020400
020500*----------------------------------------------------------------*
020600 A000-INITIALIZE-RUN.
020700*----------------------------------------------------------------*
020800     OPEN INPUT  REQFILE.
020900     IF  WK-C-REQ-FILE-STATUS NOT = "00"
021000         DISPLAY "PFTMAIN - OPEN FILE ERROR - REQFILE"
021100         DISPLAY "FILE STATUS IS " WK-C-REQ-FILE-STATUS
021200         GO TO A099-INITIALIZE-RUN-EX
021300     END-IF.
021400
021500     OPEN OUTPUT RPTFILE.
021600     IF  WK-C-RPT-FILE-STATUS NOT = "00"
021700         DISPLAY "PFTMAIN - OPEN FILE ERROR - RPTFILE"
021800         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
021900         GO TO A099-INITIALIZE-RUN-EX
022000     END-IF.
022100
022200     PERFORM A010-GET-RUN-DATE-TIME
022300        THRU A010-GET-RUN-DATE-TIME-EX.
022400
022500     MOVE ZERO                TO WK-C-REJECT-COUNT
022600                                 WK-C-TOTAL-REQUESTS.
022700     SET WK-C-NOT-EOF          TO TRUE.
022800
022900     READ REQFILE
023000         AT END
023100             SET WK-C-EOF     TO TRUE
023200     END-READ.
023300
023400*----------------------------------------------------------------*
023500 A099-INITIALIZE-RUN-EX.
023600*----------------------------------------------------------------*
023700     EXIT.
023800
023900*----------------------------------------------------------------*
024000 A010-GET-RUN-DATE-TIME.                                          PFT0063 
024100*----------------------------------------------------------------*
024200* Y2K FIX (PFT0063) - ACCEPT FROM DATE STILL RETURNS A 2-DIGIT
024300* YEAR ON THIS RELEASE OF OS/400; WINDOW IT AGAINST PIVOT 80 -
024400* YY LESS THAN 80 IS 20YY, OTHERWISE 19YY.
024500*----------------------------------------------------------------*
024600     ACCEPT WK-C-TODAY-YYMMDD FROM DATE.
024700     IF  WK-C-TODAY-YYMMDD (1:2) < "80"
024800         MOVE 20              TO WK-C-CENTURY
024900     ELSE
025000         MOVE 19              TO WK-C-CENTURY
025100     END-IF.
025200
025300     ACCEPT WK-C-FULL-TIME    FROM TIME.
025400     MOVE WK-C-FULL-TIME (1:4) TO WK-C-NOW.
025500
025600*----------------------------------------------------------------*
025700 A010-GET-RUN-DATE-TIME-EX.
025800*----------------------------------------------------------------*
025900     EXIT.
026000
026100*----------------------------------------------------------------*
026200 B000-PROCESS-ONE-REQUEST.
026300*----------------------------------------------------------------*
026400     SET WK-C-NOT-REJECTED     TO TRUE.
026500     MOVE SPACES               TO WK-C-ERROR-TEXT.
026600     ADD 1 TO WK-C-TOTAL-REQUESTS.
026700
026800     IF      REQ-IS-REGISTER
026900             PERFORM B100-REGISTER-REQUEST
027000                THRU B100-REGISTER-REQUEST-EX
027100     ELSE IF REQ-IS-LOGIN
027200             PERFORM B200-LOGIN-REQUEST
027300                THRU B200-LOGIN-REQUEST-EX
027400     ELSE IF REQ-IS-CREATE-CATEGORY
027500             PERFORM B300-CREATE-CATEGORY-REQUEST
027600                THRU B300-CREATE-CATEGORY-REQUEST-EX
027700     ELSE IF REQ-IS-SET-BUDGET
027800             PERFORM B400-SET-BUDGET-REQUEST
027900                THRU B400-SET-BUDGET-REQUEST-EX
028000     ELSE IF REQ-IS-ADD-INCOME
028100             PERFORM B500-ADD-INCOME-REQUEST
028200                THRU B500-ADD-INCOME-REQUEST-EX
028300     ELSE IF REQ-IS-ADD-EXPENSE
028400             PERFORM B600-ADD-EXPENSE-REQUEST
028500                THRU B600-ADD-EXPENSE-REQUEST-EX
028600     ELSE IF REQ-IS-TRANSFER
028700             PERFORM B700-TRANSFER-REQUEST
028800                THRU B700-TRANSFER-REQUEST-EX
028900     ELSE IF REQ-IS-SHOW-SUMMARY
029000             PERFORM B800-SHOW-SUMMARY-REQUEST
029100                THRU B800-SHOW-SUMMARY-REQUEST-EX
029200     END-IF.
029300
029400     IF  WK-C-REJECTED
029500         ADD 1 TO WK-C-REJECT-COUNT
029600         PERFORM B900-WRITE-REJECT-LINE
029700            THRU B900-WRITE-REJECT-LINE-EX
029800     END-IF.
029900
030000     READ REQFILE
030100         AT END
030200             SET WK-C-EOF     TO TRUE
030300     END-READ.
030400
030500*----------------------------------------------------------------*
030600 B099-PROCESS-ONE-REQUEST-EX.
030700*----------------------------------------------------------------*
030800     EXIT.
030900
031000*----------------------------------------------------------------*
031100 B900-WRITE-REJECT-LINE.
031200*----------------------------------------------------------------*
031300     MOVE SPACES              TO WK-R-REPORT-LINE.
031400     MOVE 1                   TO WK-B-DESC-PTR.
031500     STRING "*** ОТКАЗАНО ["  DELIMITED BY SIZE
031600            REQ-COMMAND        DELIMITED BY SPACE
031700            "] "               DELIMITED BY SIZE
031800            REQ-LOGIN          DELIMITED BY SPACE
031900            ": "               DELIMITED BY SIZE
032000            WK-C-ERROR-TEXT    DELIMITED BY SIZE
032100         INTO WK-R-REPORT-LINE
032200         WITH POINTER WK-B-DESC-PTR
032300     END-STRING.
032400     WRITE WK-R-REPORT-LINE.
032500
032600*----------------------------------------------------------------*
032700 B900-WRITE-REJECT-LINE-EX.
032800*----------------------------------------------------------------*
032900     EXIT.
033000
033100*----------------------------------------------------------------*
033200 B100-REGISTER-REQUEST.
033300*----------------------------------------------------------------*
033400     PERFORM E100-EDIT-LOGIN-AND-PASSWORD
033500        THRU E100-EDIT-LOGIN-AND-PASSWORD-EX.
033600     IF  WK-C-REJECTED
033700         GO TO B100-REGISTER-REQUEST-EX
033800     END-IF.
033900
034000     MOVE REQ-ARG1             TO WK-C-PASSWORD-WORK.
034100     PERFORM E200-HASH-PASSWORD-WORK
034200        THRU E200-HASH-PASSWORD-WORK-EX.
034300
034400     MOVE "REGISTER"           TO LAUTH-FUNCTION.
034500     MOVE REQ-LOGIN            TO LAUTH-LOGIN.
034600     MOVE LHASH-DIGEST-HEX     TO LAUTH-PASSWORD-HASH.
034700     CALL "PFTVAUT" USING WK-C-LAUTH-RECORD.
034800
034900     IF  LAUTH-REJECTED
035000         SET WK-C-REJECTED     TO TRUE
035100         MOVE LAUTH-MESSAGE    TO WK-C-ERROR-TEXT
035200     END-IF.
035300
035400*----------------------------------------------------------------*
035500 B100-REGISTER-REQUEST-EX.
035600*----------------------------------------------------------------*
035700     EXIT.
035800
035900*----------------------------------------------------------------*
036000 B200-LOGIN-REQUEST.
036100*----------------------------------------------------------------*
036200     PERFORM E100-EDIT-LOGIN-AND-PASSWORD
036300        THRU E100-EDIT-LOGIN-AND-PASSWORD-EX.
036400     IF  WK-C-REJECTED
036500         GO TO B200-LOGIN-REQUEST-EX
036600     END-IF.
036700
036800     MOVE REQ-ARG1             TO WK-C-PASSWORD-WORK.
036900     PERFORM E200-HASH-PASSWORD-WORK
037000        THRU E200-HASH-PASSWORD-WORK-EX.
037100
037200     MOVE "LOGIN"              TO LAUTH-FUNCTION.
037300     MOVE REQ-LOGIN            TO LAUTH-LOGIN.
037400     MOVE LHASH-DIGEST-HEX     TO LAUTH-PASSWORD-HASH.
037500     CALL "PFTVAUT" USING WK-C-LAUTH-RECORD.
037600
037700     IF  LAUTH-REJECTED
037800         SET WK-C-REJECTED     TO TRUE
037900         MOVE LAUTH-MESSAGE    TO WK-C-ERROR-TEXT
038000     ELSE
038100         MOVE REQ-LOGIN        TO WK-C-CURRENT-LOGIN
038200         SET WK-C-IS-LOGGED-IN TO TRUE
038300     END-IF.
038400
038500*----------------------------------------------------------------*
038600 B200-LOGIN-REQUEST-EX.
038700*----------------------------------------------------------------*
038800     EXIT.
038900
039000*----------------------------------------------------------------*
039100 B300-CREATE-CATEGORY-REQUEST.
039200*----------------------------------------------------------------*
039300     MOVE "CREATE"             TO LCATB-FUNCTION.
039400     MOVE REQ-LOGIN            TO LCATB-OWNER-LOGIN.
039500     MOVE REQ-ARG1             TO LCATB-CATEGORY.
039600     MOVE ZERO                 TO LCATB-BUDGET-AMT.
039700     CALL "PFTVCAT" USING WK-C-LCATB-RECORD.
039800
039900     IF  LCATB-REJECTED
040000         SET WK-C-REJECTED     TO TRUE
040100         IF  REQ-ARG1 = SPACES
040200             MOVE "Название категории
040250-                 " не может быть пустым."
040300                               TO WK-C-ERROR-TEXT
040400         ELSE
040500             MOVE "Категория
040550-                 " уже существует."
040600                               TO WK-C-ERROR-TEXT
040700         END-IF
040800     END-IF.
040900
041000*----------------------------------------------------------------*
041100 B300-CREATE-CATEGORY-REQUEST-EX.
041200*----------------------------------------------------------------*
041300     EXIT.
041400
041500*----------------------------------------------------------------*
041600 B400-SET-BUDGET-REQUEST.
041700*----------------------------------------------------------------*
041800     IF  REQ-ARG3 < ZERO
041900         SET WK-C-REJECTED     TO TRUE
042000         MOVE "Сумма бюджета не может
042050-                 " быть отрицательной."
042100                               TO WK-C-ERROR-TEXT
042200         GO TO B400-SET-BUDGET-REQUEST-EX
042300     END-IF.
042400
042500     MOVE "BUDGET"             TO LCATB-FUNCTION.
042600     MOVE REQ-LOGIN            TO LCATB-OWNER-LOGIN.
042700     MOVE REQ-ARG1             TO LCATB-CATEGORY.
042800     MOVE REQ-ARG3             TO LCATB-BUDGET-AMT.
042900     CALL "PFTVCAT" USING WK-C-LCATB-RECORD.
043000
043100*----------------------------------------------------------------*
043200 B400-SET-BUDGET-REQUEST-EX.
043300*----------------------------------------------------------------*
043400     EXIT.
043500
043600*----------------------------------------------------------------*
043700 B500-ADD-INCOME-REQUEST.
043800*----------------------------------------------------------------*
043900     IF  REQ-ARG3 NOT > ZERO
044000         SET WK-C-REJECTED     TO TRUE
044100         MOVE "Сумма операции должна
044150-                 " быть больше нуля."
044200                               TO WK-C-ERROR-TEXT
044300         GO TO B500-ADD-INCOME-REQUEST-EX
044400     END-IF.
044500
044600     MOVE "ENSURE"             TO LCATB-FUNCTION.
044700     MOVE REQ-LOGIN            TO LCATB-OWNER-LOGIN.
044800     MOVE REQ-ARG1             TO LCATB-CATEGORY.
044900     CALL "PFTVCAT" USING WK-C-LCATB-RECORD.
045000
045100     MOVE "POST"               TO LPOST-FUNCTION.
045200     MOVE REQ-LOGIN            TO LPOST-OWNER-LOGIN.
045300     MOVE "I"                  TO LPOST-TYPE.
045400     MOVE REQ-ARG3             TO LPOST-AMOUNT.
045500     MOVE REQ-ARG1             TO LPOST-CATEGORY.
045600     MOVE REQ-DESCRIPTION      TO LPOST-DESCRIPTION.
045700     MOVE WK-C-TODAY-CCYYMMDD  TO LPOST-DATE.
045800     MOVE WK-C-NOW             TO LPOST-TIME.
045900     CALL "PFTVPST" USING WK-C-LPOST-RECORD.
046000
046100     MOVE "OVERSPEND"          TO LLMT-FUNCTION.
046200     MOVE LPOST-TOTAL-INCOME   TO LLMT-TOTAL-INCOME.
046300     MOVE LPOST-TOTAL-EXPENSE  TO LLMT-TOTAL-EXPENSE.
046400     CALL "PFTVLMT" USING WK-C-LLMT-RECORD.
046500     IF  LLMT-WARNING-YES
046600         PERFORM B950-WRITE-WARNING-LINE
046700            THRU B950-WRITE-WARNING-LINE-EX
046800     END-IF.
046900
047000*----------------------------------------------------------------*
047100 B500-ADD-INCOME-REQUEST-EX.
047200*----------------------------------------------------------------*
047300     EXIT.
047400
047500*----------------------------------------------------------------*
047600 B600-ADD-EXPENSE-REQUEST.
047700*----------------------------------------------------------------*
047800     IF  REQ-ARG3 NOT > ZERO
047900         SET WK-C-REJECTED     TO TRUE
048000         MOVE "Сумма операции должна
048050-                 " быть больше нуля."
048100                               TO WK-C-ERROR-TEXT
048200         GO TO B600-ADD-EXPENSE-REQUEST-EX
048300     END-IF.
048400
048500     MOVE "LOOKUP"             TO LCATB-FUNCTION.
048600     MOVE REQ-LOGIN            TO LCATB-OWNER-LOGIN.
048700     MOVE REQ-ARG1             TO LCATB-CATEGORY.
048800     CALL "PFTVCAT" USING WK-C-LCATB-RECORD.
048900
049000     IF  LCATB-REJECTED
049100         SET WK-C-REJECTED     TO TRUE
049200         MOVE "Категория не найдена."
049250              TO WK-C-ERROR-TEXT
049300         GO TO B600-ADD-EXPENSE-REQUEST-EX
049400     END-IF.
049500
049600     MOVE LCATB-BUDGET-AMT     TO WK-S-LOOKUP-BUDGET-AMT.
049700
049800     MOVE "POST"               TO LPOST-FUNCTION.
049900     MOVE REQ-LOGIN            TO LPOST-OWNER-LOGIN.
050000     MOVE "E"                  TO LPOST-TYPE.
050100     MOVE REQ-ARG3             TO LPOST-AMOUNT.
050200     MOVE REQ-ARG1             TO LPOST-CATEGORY.
050300     MOVE REQ-DESCRIPTION      TO LPOST-DESCRIPTION.
050400     MOVE WK-C-TODAY-CCYYMMDD  TO LPOST-DATE.
050500     MOVE WK-C-NOW             TO LPOST-TIME.
050600     CALL "PFTVPST" USING WK-C-LPOST-RECORD.
050700
050800     MOVE "BUDGET"             TO LLMT-FUNCTION.
050900     MOVE REQ-ARG1             TO LLMT-CATEGORY.
051000     MOVE WK-S-LOOKUP-BUDGET-AMT TO LLMT-BUDGET-AMT.
051100     MOVE LPOST-CAT-EXPENSE-SUM TO LLMT-SPENT-AMT.
051200     CALL "PFTVLMT" USING WK-C-LLMT-RECORD.
051300     IF  LLMT-WARNING-YES
051400         PERFORM B950-WRITE-WARNING-LINE
051500            THRU B950-WRITE-WARNING-LINE-EX
051600     END-IF.
051700
051800     MOVE "OVERSPEND"          TO LLMT-FUNCTION.
051900     MOVE LPOST-TOTAL-INCOME   TO LLMT-TOTAL-INCOME.
052000     MOVE LPOST-TOTAL-EXPENSE  TO LLMT-TOTAL-EXPENSE.
052100     CALL "PFTVLMT" USING WK-C-LLMT-RECORD.
052200     IF  LLMT-WARNING-YES
052300         PERFORM B950-WRITE-WARNING-LINE
052400            THRU B950-WRITE-WARNING-LINE-EX
052500     END-IF.
052600
052700*----------------------------------------------------------------*
052800 B600-ADD-EXPENSE-REQUEST-EX.
052900*----------------------------------------------------------------*
053000     EXIT.
053100
053200*----------------------------------------------------------------*
053300 B950-WRITE-WARNING-LINE.
053400*----------------------------------------------------------------*
053500     MOVE SPACES               TO WK-R-REPORT-LINE.
053600     MOVE LLMT-WARNING-TEXT     TO WK-R-REPORT-LINE.
053700     WRITE WK-R-REPORT-LINE.
053800
053900*----------------------------------------------------------------*
054000 B950-WRITE-WARNING-LINE-EX.
054100*----------------------------------------------------------------*
054200     EXIT.
054300
054400*----------------------------------------------------------------*
054500 B700-TRANSFER-REQUEST.                                           PFT0083 
054600*----------------------------------------------------------------*
054700     IF  REQ-ARG3 NOT > ZERO
054800         SET WK-C-REJECTED     TO TRUE
054900         MOVE "Сумма перевода должна
054950-                 " быть больше нуля."
055000                               TO WK-C-ERROR-TEXT
055100         GO TO B700-TRANSFER-REQUEST-EX
055200     END-IF.
055300
055400     IF  REQ-LOGIN = REQ-ARG1
055500         SET WK-C-REJECTED     TO TRUE
055600         MOVE "Нельзя переводить средства
055650-                 " самому себе."
055700                               TO WK-C-ERROR-TEXT
055800         GO TO B700-TRANSFER-REQUEST-EX
055900     END-IF.
056000
056100     MOVE "LOOKUP"             TO LAUTH-FUNCTION.
056200     MOVE REQ-ARG1             TO LAUTH-LOGIN.
056300     CALL "PFTVAUT" USING WK-C-LAUTH-RECORD.
056400     IF  LAUTH-REJECTED
056500         SET WK-C-REJECTED     TO TRUE
056600         MOVE "Получатель не найден."
056650              TO WK-C-ERROR-TEXT
056700         GO TO B700-TRANSFER-REQUEST-EX
056800     END-IF.
056900
057000*    ENSURE THE TRANSFER-OUT/TRANSFER-IN CATEGORIES EXIST ----*
057100     MOVE "ENSURE"             TO LCATB-FUNCTION.
057200     MOVE REQ-LOGIN            TO LCATB-OWNER-LOGIN.
057300     MOVE C-CAT-TRANSFER-OUT   TO LCATB-CATEGORY.
057400     CALL "PFTVCAT" USING WK-C-LCATB-RECORD.
057500
057600     MOVE "ENSURE"             TO LCATB-FUNCTION.
057700     MOVE REQ-ARG1             TO LCATB-OWNER-LOGIN.
057800     MOVE C-CAT-TRANSFER-IN    TO LCATB-CATEGORY.
057900     CALL "PFTVCAT" USING WK-C-LCATB-RECORD.
058000
058100*    BUILD THE SENDER'S "ПЕРЕВОД:" TXN-DESCRIPTION
058200     MOVE SPACES               TO WK-C-TXN-DESCRIPTION.
058300     MOVE 1                    TO WK-B-DESC-PTR.
058400     IF  REQ-DESCRIPTION = SPACES
058500         STRING "Перевод: " DELIMITED BY SIZE
058600                REQ-ARG1     DELIMITED BY SPACE
058700             INTO WK-C-TXN-DESCRIPTION
058800             WITH POINTER WK-B-DESC-PTR
058900         END-STRING
059000     ELSE
059100         STRING "Перевод: " DELIMITED BY SIZE
059200                REQ-ARG1     DELIMITED BY SPACE
059300                " — "        DELIMITED BY SIZE                  PFT0152
059400                REQ-DESCRIPTION DELIMITED BY SIZE
059500             INTO WK-C-TXN-DESCRIPTION
059600             WITH POINTER WK-B-DESC-PTR
059700         END-STRING
059800     END-IF.
059900
060000     MOVE "POST"               TO LPOST-FUNCTION.
060100     MOVE REQ-LOGIN            TO LPOST-OWNER-LOGIN.
060200     MOVE "E"                  TO LPOST-TYPE.
060300     MOVE REQ-ARG3             TO LPOST-AMOUNT.
060400     MOVE C-CAT-TRANSFER-OUT   TO LPOST-CATEGORY.
060500     MOVE WK-C-TXN-DESCRIPTION TO LPOST-DESCRIPTION.
060600     MOVE WK-C-TODAY-CCYYMMDD  TO LPOST-DATE.
060700     MOVE WK-C-NOW             TO LPOST-TIME.
060800     CALL "PFTVPST" USING WK-C-LPOST-RECORD.
060900
061000*    BUDGET-EXCEEDED / OVERSPEND CHECK ON THE SENDER ONLY ----*
061100     MOVE "LOOKUP"             TO LCATB-FUNCTION.
061200     MOVE REQ-LOGIN            TO LCATB-OWNER-LOGIN.
061300     MOVE C-CAT-TRANSFER-OUT   TO LCATB-CATEGORY.
061400     CALL "PFTVCAT" USING WK-C-LCATB-RECORD.
061500
061600     MOVE "BUDGET"             TO LLMT-FUNCTION.
061700     MOVE C-CAT-TRANSFER-OUT   TO LLMT-CATEGORY.
061800     MOVE LCATB-BUDGET-AMT     TO LLMT-BUDGET-AMT.
061900     MOVE LPOST-CAT-EXPENSE-SUM TO LLMT-SPENT-AMT.
062000     CALL "PFTVLMT" USING WK-C-LLMT-RECORD.
062100     IF  LLMT-WARNING-YES
062200         PERFORM B950-WRITE-WARNING-LINE
062300            THRU B950-WRITE-WARNING-LINE-EX
062400     END-IF.
062500
062600     MOVE "OVERSPEND"          TO LLMT-FUNCTION.
062700     MOVE LPOST-TOTAL-INCOME   TO LLMT-TOTAL-INCOME.
062800     MOVE LPOST-TOTAL-EXPENSE  TO LLMT-TOTAL-EXPENSE.
062900     CALL "PFTVLMT" USING WK-C-LLMT-RECORD.
063000     IF  LLMT-WARNING-YES
063100         PERFORM B950-WRITE-WARNING-LINE
063200            THRU B950-WRITE-WARNING-LINE-EX
063300     END-IF.
063400
063500*    BUILD THE RECIPIENT'S "ПЕРЕВОД ОТ:" TXN-DESCRIPTION
063600     MOVE SPACES               TO WK-C-TXN-DESCRIPTION.
063700     MOVE 1                    TO WK-B-DESC-PTR.
063800     IF  REQ-DESCRIPTION = SPACES
063900         STRING "Перевод от: " DELIMITED BY SIZE
064000                REQ-LOGIN      DELIMITED BY SPACE
064100             INTO WK-C-TXN-DESCRIPTION
064200             WITH POINTER WK-B-DESC-PTR
064300         END-STRING
064400     ELSE
064500         STRING "Перевод от: " DELIMITED BY SIZE
064600                REQ-LOGIN      DELIMITED BY SPACE
064700                " — "          DELIMITED BY SIZE                PFT0152
064800                REQ-DESCRIPTION DELIMITED BY SIZE
064900             INTO WK-C-TXN-DESCRIPTION
065000             WITH POINTER WK-B-DESC-PTR
065100         END-STRING
065200     END-IF.
065300
065400     MOVE "POST"               TO LPOST-FUNCTION.
065500     MOVE REQ-ARG1             TO LPOST-OWNER-LOGIN.
065600     MOVE "I"                  TO LPOST-TYPE.
065700     MOVE REQ-ARG3             TO LPOST-AMOUNT.
065800     MOVE C-CAT-TRANSFER-IN    TO LPOST-CATEGORY.
065900     MOVE WK-C-TXN-DESCRIPTION TO LPOST-DESCRIPTION.
066000     MOVE WK-C-TODAY-CCYYMMDD  TO LPOST-DATE.
066100     MOVE WK-C-NOW             TO LPOST-TIME.
066200     CALL "PFTVPST" USING WK-C-LPOST-RECORD.
066300
066400*----------------------------------------------------------------*
066500 B700-TRANSFER-REQUEST-EX.
066600*----------------------------------------------------------------*
066700     EXIT.
066800
066900*----------------------------------------------------------------*
067000 B800-SHOW-SUMMARY-REQUEST.
067100*----------------------------------------------------------------*
067200     PERFORM C000-BUILD-SUMMARY-REPORT
067300        THRU C099-BUILD-SUMMARY-REPORT-EX.
067400
067500*----------------------------------------------------------------*
067600 B800-SHOW-SUMMARY-REQUEST-EX.
067700*----------------------------------------------------------------*
067800     EXIT.
067900
068000*----------------------------------------------------------------*
068100 E100-EDIT-LOGIN-AND-PASSWORD.                                    PFT0128 
068200*----------------------------------------------------------------*
068300     IF  REQ-LOGIN = SPACES OR REQ-ARG1 = SPACES
068400         SET WK-C-REJECTED     TO TRUE
068500         MOVE WK-C-MSG-BLANK-LOGIN TO WK-C-ERROR-TEXT
068600         GO TO E100-EDIT-LOGIN-AND-PASSWORD-EX
068700     END-IF.
068800
068900     MOVE ZERO                 TO WK-B-SLASH-COUNT
069000                                   WK-B-BSLASH-COUNT
069100                                   WK-B-DOTDOT-COUNT.
069200     INSPECT REQ-LOGIN TALLYING WK-B-SLASH-COUNT  FOR ALL "/".
069300     INSPECT REQ-LOGIN TALLYING WK-B-BSLASH-COUNT FOR ALL "\".
069400     INSPECT REQ-LOGIN TALLYING WK-B-DOTDOT-COUNT FOR ALL "..".
069500
069600     IF  WK-B-SLASH-COUNT  > ZERO
069700      OR WK-B-BSLASH-COUNT > ZERO
069800      OR WK-B-DOTDOT-COUNT > ZERO
069900         SET WK-C-REJECTED     TO TRUE
070000         MOVE WK-C-MSG-BAD-LOGIN TO WK-C-ERROR-TEXT
070100     END-IF.
070200
070300*----------------------------------------------------------------*
070400 E100-EDIT-LOGIN-AND-PASSWORD-EX.
070500*----------------------------------------------------------------*
070600     EXIT.
070700
070800*----------------------------------------------------------------*
070900 E200-HASH-PASSWORD-WORK.                                         PFT0150
071000*----------------------------------------------------------------*
071100     MOVE ZERO                 TO WK-B-PASSWORD-LEN.
071200     MOVE 64                   TO WK-B-PASSWORD-LEN.
071300     PERFORM E210-COUNT-BACK-ONE-BLANK
071400        THRU E210-COUNT-BACK-ONE-BLANK-EX
071500        UNTIL WK-B-PASSWORD-LEN = ZERO
071600           OR WK-C-PASSWORD-WORK (WK-B-PASSWORD-LEN:1)
071650                                              NOT = SPACE.
071700
071800     MOVE WK-C-PASSWORD-WORK   TO LHASH-PASSWORD.
071900     MOVE WK-B-PASSWORD-LEN    TO LHASH-PASSWORD-LEN.
072000     CALL "PFTXHSH" USING WK-C-LHASH-RECORD.
072100
072200*----------------------------------------------------------------*
072300 E200-HASH-PASSWORD-WORK-EX.
072400*----------------------------------------------------------------*
072500     EXIT.
072600
072700*----------------------------------------------------------------*
072800 E210-COUNT-BACK-ONE-BLANK.
072900*----------------------------------------------------------------*
073000     SUBTRACT 1 FROM WK-B-PASSWORD-LEN.
073100
073200*----------------------------------------------------------------*
073300 E210-COUNT-BACK-ONE-BLANK-EX.
073400*----------------------------------------------------------------*
073500     EXIT.
073600
073700EJECT
073800*================================================================*
073900* C-SERIES - SHOW-SUMMARY REPORT CONSTRUCTION
074000*================================================================*
074100 C000-BUILD-SUMMARY-REPORT.
074200*----------------------------------------------------------------*
074300     MOVE ZERO                 TO WK-T-INC-CAT-COUNT
074400                                   WK-T-EXP-CAT-COUNT.
074500
074600     PERFORM C010-SCAN-TRANSACTIONS-FOR-SUMS
074700        THRU C019-SCAN-TRANSACTIONS-FOR-SUMS-EX.
074800
074900     PERFORM C100-WRITE-HEADER-LINES
075000        THRU C199-WRITE-HEADER-LINES-EX.
075100     PERFORM C200-WRITE-INCOME-CATEGORIES
075200        THRU C299-WRITE-INCOME-CATEGORIES-EX.
075300     PERFORM C300-WRITE-EXPENSE-CATEGORIES
075400        THRU C399-WRITE-EXPENSE-CATEGORIES-EX.
075500     PERFORM C400-WRITE-BUDGETS-SECTION
075600        THRU C499-WRITE-BUDGETS-SECTION-EX.
075700     PERFORM C500-WRITE-TRANSACTIONS-SECTION
075800        THRU C599-WRITE-TRANSACTIONS-SECTION-EX.
075900
076000*----------------------------------------------------------------*
076100 C099-BUILD-SUMMARY-REPORT-EX.
076200*----------------------------------------------------------------*
076300     EXIT.
076400
076500*----------------------------------------------------------------*
076600 C010-SCAN-TRANSACTIONS-FOR-SUMS.
076700*----------------------------------------------------------------*
076800     MOVE "GETFIRST"            TO LPOST-FUNCTION.
076900     MOVE REQ-LOGIN             TO LPOST-OWNER-LOGIN.
077000     CALL "PFTVPST" USING WK-C-LPOST-RECORD.
077100
077200     PERFORM C011-ACCUM-ONE-TRANSACTION
077300        THRU C011-ACCUM-ONE-TRANSACTION-EX
077400        UNTIL LPOST-EOF.
077500
077600*----------------------------------------------------------------*
077700 C019-SCAN-TRANSACTIONS-FOR-SUMS-EX.
077800*----------------------------------------------------------------*
077900     EXIT.
078000
078100*----------------------------------------------------------------*
078200 C011-ACCUM-ONE-TRANSACTION.
078300*----------------------------------------------------------------*
078400     IF  LPOST-TYPE-INCOME
078500         PERFORM D100-ROLLUP-INCOME-CATEGORY
078600            THRU D199-ROLLUP-INCOME-CATEGORY-EX
078700     ELSE
078800         PERFORM D200-ROLLUP-EXPENSE-CATEGORY
078900            THRU D299-ROLLUP-EXPENSE-CATEGORY-EX
079000     END-IF.
079100
079200     MOVE "GETNEXT"             TO LPOST-FUNCTION.
079300     MOVE REQ-LOGIN             TO LPOST-OWNER-LOGIN.
079400     CALL "PFTVPST" USING WK-C-LPOST-RECORD.
079500
079600*----------------------------------------------------------------*
079700 C011-ACCUM-ONE-TRANSACTION-EX.
079800*----------------------------------------------------------------*
079900     EXIT.
080000
080100*----------------------------------------------------------------*
080200 C100-WRITE-HEADER-LINES.                                         PFT0105 
080300*----------------------------------------------------------------*
080400     MOVE SPACES                TO WK-R-REPORT-LINE.
080500     MOVE 1                     TO WK-B-DESC-PTR.
080600     STRING "=== Сводка
080650-           " пользователя: " DELIMITED BY SIZE
080700            REQ-LOGIN            DELIMITED BY SPACE
080800            " ===" DELIMITED BY SIZE
080900         INTO WK-R-REPORT-LINE
081000         WITH POINTER WK-B-DESC-PTR
081100     END-STRING.
081200     WRITE WK-R-REPORT-LINE.
081300
081400     MOVE LPOST-TOTAL-INCOME    TO WK-E-AMOUNT-SIGNED.
081450     PERFORM C900-EDIT-AMOUNT-FOR-REPORT
081460        THRU C900-EDIT-AMOUNT-FOR-REPORT-EX.
081500     MOVE SPACES                TO WK-R-REPORT-LINE.
081600     MOVE 1                     TO WK-B-DESC-PTR.
081700     STRING "Общий доход: "     DELIMITED BY SIZE
081800            WK-E-AMOUNT-TRIMMED DELIMITED BY SPACE
081900         INTO WK-R-REPORT-LINE
082000         WITH POINTER WK-B-DESC-PTR
082100     END-STRING.
082200     WRITE WK-R-REPORT-LINE.
082300
082400     MOVE LPOST-TOTAL-EXPENSE   TO WK-E-AMOUNT-SIGNED.
082450     PERFORM C900-EDIT-AMOUNT-FOR-REPORT
082460        THRU C900-EDIT-AMOUNT-FOR-REPORT-EX.
082500     MOVE SPACES                TO WK-R-REPORT-LINE.
082600     MOVE 1                     TO WK-B-DESC-PTR.
082700     STRING "Общий расход: "    DELIMITED BY SIZE
082800            WK-E-AMOUNT-TRIMMED DELIMITED BY SPACE
082900         INTO WK-R-REPORT-LINE
083000         WITH POINTER WK-B-DESC-PTR
083100     END-STRING.
083200     WRITE WK-R-REPORT-LINE.
083300
083400     MOVE SPACES                TO WK-R-REPORT-LINE.
083500     WRITE WK-R-REPORT-LINE.
083600
083700*----------------------------------------------------------------*
083800 C199-WRITE-HEADER-LINES-EX.
083900*----------------------------------------------------------------*
084000     EXIT.
084100
084200*----------------------------------------------------------------*
084300 C200-WRITE-INCOME-CATEGORIES.
084400*----------------------------------------------------------------*
084500     MOVE SPACES                TO WK-R-REPORT-LINE.
084600     MOVE "Доходы по категориям:"
084650          TO WK-R-REPORT-LINE.
084700     WRITE WK-R-REPORT-LINE.
084800
084900     IF  WK-T-INC-CAT-COUNT = ZERO
085000         MOVE SPACES            TO WK-R-REPORT-LINE
085100         MOVE "  (нет)"         TO WK-R-REPORT-LINE
085200         WRITE WK-R-REPORT-LINE
085300     ELSE
085400         PERFORM C210-WRITE-ONE-INCOME-LINE
085500            THRU C210-WRITE-ONE-INCOME-LINE-EX
085600            VARYING WK-B-ROLL-IDX FROM 1 BY 1
085700            UNTIL WK-B-ROLL-IDX > WK-T-INC-CAT-COUNT
085800     END-IF.
085900
086000     MOVE SPACES                TO WK-R-REPORT-LINE.
086100     WRITE WK-R-REPORT-LINE.
086200
086300*----------------------------------------------------------------*
086400 C299-WRITE-INCOME-CATEGORIES-EX.
086500*----------------------------------------------------------------*
086600     EXIT.
086700
086800*----------------------------------------------------------------*
086900 C210-WRITE-ONE-INCOME-LINE.
087000*----------------------------------------------------------------*
087100     MOVE WK-INC-CAT-SUM (WK-B-ROLL-IDX) TO WK-E-AMOUNT-SIGNED.
087150     PERFORM C900-EDIT-AMOUNT-FOR-REPORT
087160        THRU C900-EDIT-AMOUNT-FOR-REPORT-EX.
087200     MOVE SPACES                TO WK-R-REPORT-LINE.
087300     MOVE 1                     TO WK-B-DESC-PTR.
087400     STRING "  " DELIMITED BY SIZE
087500            WK-INC-CAT-NAME (WK-B-ROLL-IDX) DELIMITED BY SPACE
087600            ": " DELIMITED BY SIZE
087700            WK-E-AMOUNT-TRIMMED DELIMITED BY SPACE
087800         INTO WK-R-REPORT-LINE
087900         WITH POINTER WK-B-DESC-PTR
088000     END-STRING.
088100     WRITE WK-R-REPORT-LINE.
088200
088300*----------------------------------------------------------------*
088400 C210-WRITE-ONE-INCOME-LINE-EX.
088500*----------------------------------------------------------------*
088600     EXIT.
088700
088800*----------------------------------------------------------------*
088900 C300-WRITE-EXPENSE-CATEGORIES.
089000*----------------------------------------------------------------*
089100     MOVE SPACES                TO WK-R-REPORT-LINE.
089200     MOVE "Расходы по категориям:"
089250          TO WK-R-REPORT-LINE.
089300     WRITE WK-R-REPORT-LINE.
089400
089500     IF  WK-T-EXP-CAT-COUNT = ZERO
089600         MOVE SPACES            TO WK-R-REPORT-LINE
089700         MOVE "  (нет)"         TO WK-R-REPORT-LINE
089800         WRITE WK-R-REPORT-LINE
089900     ELSE
090000         PERFORM C310-WRITE-ONE-EXPENSE-LINE
090100            THRU C310-WRITE-ONE-EXPENSE-LINE-EX
090200            VARYING WK-B-ROLL-IDX FROM 1 BY 1
090300            UNTIL WK-B-ROLL-IDX > WK-T-EXP-CAT-COUNT
090400     END-IF.
090500
090600     MOVE SPACES                TO WK-R-REPORT-LINE.
090700     WRITE WK-R-REPORT-LINE.
090800
090900*----------------------------------------------------------------*
091000 C399-WRITE-EXPENSE-CATEGORIES-EX.
091100*----------------------------------------------------------------*
091200     EXIT.
091300
091400*----------------------------------------------------------------*
091500 C310-WRITE-ONE-EXPENSE-LINE.
091600*----------------------------------------------------------------*
091700     MOVE WK-EXP-CAT-SUM (WK-B-ROLL-IDX) TO WK-E-AMOUNT-SIGNED.
091750     PERFORM C900-EDIT-AMOUNT-FOR-REPORT
091760        THRU C900-EDIT-AMOUNT-FOR-REPORT-EX.
091800     MOVE SPACES                TO WK-R-REPORT-LINE.
091900     MOVE 1                     TO WK-B-DESC-PTR.
092000     STRING "  " DELIMITED BY SIZE
092100            WK-EXP-CAT-NAME (WK-B-ROLL-IDX) DELIMITED BY SPACE
092200            ": " DELIMITED BY SIZE
092300            WK-E-AMOUNT-TRIMMED DELIMITED BY SPACE
092400         INTO WK-R-REPORT-LINE
092500         WITH POINTER WK-B-DESC-PTR
092600     END-STRING.
092700     WRITE WK-R-REPORT-LINE.
092800
092900*----------------------------------------------------------------*
093000 C310-WRITE-ONE-EXPENSE-LINE-EX.
093100*----------------------------------------------------------------*
093200     EXIT.
093300
093400*----------------------------------------------------------------*
093500 C400-WRITE-BUDGETS-SECTION.
093600*----------------------------------------------------------------*
093700     MOVE SPACES                TO WK-R-REPORT-LINE.
093800     MOVE "Бюджеты:"            TO WK-R-REPORT-LINE.
093900     WRITE WK-R-REPORT-LINE.
094000
094100     MOVE "GETFIRST"            TO LCATB-FUNCTION.
094200     MOVE REQ-LOGIN             TO LCATB-OWNER-LOGIN.
094300     CALL "PFTVCAT" USING WK-C-LCATB-RECORD.
094400
094500     IF  LCATB-EOF
094600         MOVE SPACES            TO WK-R-REPORT-LINE
094700         MOVE "  (нет)"         TO WK-R-REPORT-LINE
094800         WRITE WK-R-REPORT-LINE
094900     ELSE
095000         PERFORM C410-WRITE-ONE-BUDGET-LINE
095100            THRU C410-WRITE-ONE-BUDGET-LINE-EX
095200            UNTIL LCATB-EOF
095300     END-IF.
095400
095500     MOVE SPACES                TO WK-R-REPORT-LINE.
095600     WRITE WK-R-REPORT-LINE.
095700
095800*----------------------------------------------------------------*
095900 C499-WRITE-BUDGETS-SECTION-EX.
096000*----------------------------------------------------------------*
096100     EXIT.
096200
096300*----------------------------------------------------------------*
096400 C410-WRITE-ONE-BUDGET-LINE.
096500*----------------------------------------------------------------*
096600     PERFORM D300-FIND-EXPENSE-SUM-FOR-CAT
096700        THRU D399-FIND-EXPENSE-SUM-FOR-CAT-EX.
096800
096900     MOVE LCATB-BUDGET-AMT      TO WK-E-AMOUNT-SIGNED.
096950     PERFORM C900-EDIT-AMOUNT-FOR-REPORT
096960        THRU C900-EDIT-AMOUNT-FOR-REPORT-EX.
097000     MOVE SPACES                TO WK-R-REPORT-LINE.
097100     MOVE 1                     TO WK-B-DESC-PTR.
097200     STRING "  " DELIMITED BY SIZE
097300            LCATB-CATEGORY      DELIMITED BY SPACE
097400            ": " DELIMITED BY SIZE
097500            WK-E-AMOUNT-TRIMMED DELIMITED BY SPACE
097600            ", Остаток: "       DELIMITED BY SIZE
097700         INTO WK-R-REPORT-LINE
097800         WITH POINTER WK-B-DESC-PTR
097900     END-STRING.
098000
098100     COMPUTE WK-S-LOOKUP-BUDGET-AMT ROUNDED =
098200         LCATB-BUDGET-AMT - WK-S-LOOKUP-SPENT-AMT.
098300     MOVE WK-S-LOOKUP-BUDGET-AMT TO WK-E-AMOUNT-SIGNED.
098350     PERFORM C900-EDIT-AMOUNT-FOR-REPORT
098360        THRU C900-EDIT-AMOUNT-FOR-REPORT-EX.
098400     STRING WK-E-AMOUNT-TRIMMED  DELIMITED BY SPACE
098500         INTO WK-R-REPORT-LINE
098600         WITH POINTER WK-B-DESC-PTR
098700     END-STRING.
098800     WRITE WK-R-REPORT-LINE.
098900
099000     MOVE "GETNEXT"             TO LCATB-FUNCTION.
099100     MOVE REQ-LOGIN             TO LCATB-OWNER-LOGIN.
099200     CALL "PFTVCAT" USING WK-C-LCATB-RECORD.
099300
099400*----------------------------------------------------------------*
099500 C410-WRITE-ONE-BUDGET-LINE-EX.
099600*----------------------------------------------------------------*
099700     EXIT.
099800
099900*----------------------------------------------------------------*
100000 C500-WRITE-TRANSACTIONS-SECTION.
100100*----------------------------------------------------------------*
100200     MOVE SPACES                TO WK-R-REPORT-LINE.
100300     MOVE "Транзакции:"         TO WK-R-REPORT-LINE.
100400     WRITE WK-R-REPORT-LINE.
100500
100600     MOVE "GETFIRST"            TO LPOST-FUNCTION.
100700     MOVE REQ-LOGIN             TO LPOST-OWNER-LOGIN.
100800     CALL "PFTVPST" USING WK-C-LPOST-RECORD.
100900
101000     IF  LPOST-EOF
101100         MOVE SPACES            TO WK-R-REPORT-LINE
101200         MOVE "  (нет)"         TO WK-R-REPORT-LINE
101300         WRITE WK-R-REPORT-LINE
101400     ELSE
101500         PERFORM C510-WRITE-ONE-TRANSACTION-LINE
101600            THRU C510-WRITE-ONE-TRANSACTION-LINE-EX
101700            UNTIL LPOST-EOF
101800     END-IF.
101900
102000*----------------------------------------------------------------*
102100 C599-WRITE-TRANSACTIONS-SECTION-EX.
102200*----------------------------------------------------------------*
102300     EXIT.
102400
102500*----------------------------------------------------------------*
102600 C510-WRITE-ONE-TRANSACTION-LINE.
102700*----------------------------------------------------------------*
102800     MOVE LPOST-DATE            TO WK-E-DATE-NUM.
102900     MOVE LPOST-TIME            TO WK-E-TIME-NUM.
103000     MOVE LPOST-AMOUNT          TO WK-E-AMOUNT-SIGNED.
103050     PERFORM C900-EDIT-AMOUNT-FOR-REPORT
103060        THRU C900-EDIT-AMOUNT-FOR-REPORT-EX.
103100
103200     MOVE SPACES                TO WK-R-REPORT-LINE.
103300     MOVE 1                     TO WK-B-DESC-PTR.
103400     STRING "  [" DELIMITED BY SIZE
103500            WK-E-CCYY DELIMITED BY SIZE
103600            "-"      DELIMITED BY SIZE
103700            WK-E-MM  DELIMITED BY SIZE
103800            "-"      DELIMITED BY SIZE
103900            WK-E-DD  DELIMITED BY SIZE
104000            " "      DELIMITED BY SIZE
104100            WK-E-HH  DELIMITED BY SIZE
104200            ":"      DELIMITED BY SIZE
104300            WK-E-MI  DELIMITED BY SIZE
104400            "] "     DELIMITED BY SIZE
104500         INTO WK-R-REPORT-LINE
104600         WITH POINTER WK-B-DESC-PTR
104700     END-STRING.
104800
104900     IF  LPOST-TYPE-INCOME
105000         STRING "INCOME "   DELIMITED BY SIZE
105100             INTO WK-R-REPORT-LINE
105200             WITH POINTER WK-B-DESC-PTR
105300         END-STRING
105400     ELSE
105500         STRING "EXPENSE "  DELIMITED BY SIZE
105600             INTO WK-R-REPORT-LINE
105700             WITH POINTER WK-B-DESC-PTR
105800         END-STRING
105900     END-IF.
106000
106100     STRING WK-E-AMOUNT-TRIMMED DELIMITED BY SPACE
106200            " ("                DELIMITED BY SIZE
106300            LPOST-CATEGORY      DELIMITED BY SPACE
106400            ") "                DELIMITED BY SIZE
106500            LPOST-DESCRIPTION   DELIMITED BY SIZE
106600         INTO WK-R-REPORT-LINE
106700         WITH POINTER WK-B-DESC-PTR
106800     END-STRING.
106900     WRITE WK-R-REPORT-LINE.
107000
107100     MOVE "GETNEXT"             TO LPOST-FUNCTION.
107200     MOVE REQ-LOGIN             TO LPOST-OWNER-LOGIN.
107300     CALL "PFTVPST" USING WK-C-LPOST-RECORD.
107400
107500*----------------------------------------------------------------*
107600 C510-WRITE-ONE-TRANSACTION-LINE-EX.
107700*----------------------------------------------------------------*
107800     EXIT.
107900
107901*----------------------------------------------------------------*
107910 C900-EDIT-AMOUNT-FOR-REPORT.                                     PFT0151
107920*----------------------------------------------------------------*
107930     MOVE 1                     TO WK-B-AMOUNT-SCAN-POS.
107940     PERFORM C910-SKIP-ONE-LEADING-BLANK
107950        THRU C910-SKIP-ONE-LEADING-BLANK-EX
107960        UNTIL WK-B-AMOUNT-SCAN-POS = 13
107970           OR WK-E-AMOUNT-SIGNED (WK-B-AMOUNT-SCAN-POS:1)
107971                                              NOT = SPACE.
107972
107973     MOVE WK-E-AMOUNT-SIGNED (WK-B-AMOUNT-SCAN-POS:)
107974                                TO WK-E-AMOUNT-TRIMMED.
107975
107976*----------------------------------------------------------------*
107977 C900-EDIT-AMOUNT-FOR-REPORT-EX.
107978*----------------------------------------------------------------*
107979     EXIT.
107980
107981*----------------------------------------------------------------*
107982 C910-SKIP-ONE-LEADING-BLANK.
107983*----------------------------------------------------------------*
107984     ADD 1 TO WK-B-AMOUNT-SCAN-POS.
107985
107986*----------------------------------------------------------------*
107987 C910-SKIP-ONE-LEADING-BLANK-EX.
107988*----------------------------------------------------------------*
107989     EXIT.
107990
108000EJECT
108100*================================================================*
108200* D-SERIES - REPORT ROLLUP HELPERS
108300*================================================================*
108400 D100-ROLLUP-INCOME-CATEGORY.
108500*----------------------------------------------------------------*
108600     SET WK-C-ROLL-NOT-FOUND    TO TRUE.
108700     MOVE ZERO                  TO WK-B-ROLL-IDX.
108800     IF  WK-T-INC-CAT-COUNT > ZERO
108900         PERFORM D110-COMPARE-ONE-INCOME-CAT
109000            THRU D110-COMPARE-ONE-INCOME-CAT-EX
109100            VARYING WK-B-ROLL-IDX FROM 1 BY 1
109200            UNTIL WK-B-ROLL-IDX > WK-T-INC-CAT-COUNT
109300               OR WK-C-ROLL-FOUND
109400     END-IF.
109500
109600     IF  WK-C-ROLL-FOUND
109700         ADD LPOST-AMOUNT TO WK-INC-CAT-SUM (WK-B-ROLL-IDX)
109800     ELSE
109900         PERFORM D120-INSERT-INCOME-CAT
110000            THRU D129-INSERT-INCOME-CAT-EX
110100     END-IF.
110200
110300*----------------------------------------------------------------*
110400 D199-ROLLUP-INCOME-CATEGORY-EX.
110500*----------------------------------------------------------------*
110600     EXIT.
110700
110800*----------------------------------------------------------------*
110900 D110-COMPARE-ONE-INCOME-CAT.
111000*----------------------------------------------------------------*
111100     IF  WK-INC-CAT-NAME (WK-B-ROLL-IDX) = LPOST-CATEGORY
111200         SET WK-C-ROLL-FOUND    TO TRUE
111300     END-IF.
111400
111500*----------------------------------------------------------------*
111600 D110-COMPARE-ONE-INCOME-CAT-EX.
111700*----------------------------------------------------------------*
111800     EXIT.
111900
112000*----------------------------------------------------------------*
112100 D120-INSERT-INCOME-CAT.
112200*----------------------------------------------------------------*
112300     MOVE WK-T-INC-CAT-COUNT    TO WK-B-ROLL-INS-IDX.
112400     ADD 1 TO WK-B-ROLL-INS-IDX.
112500     IF  WK-T-INC-CAT-COUNT > ZERO
112600         PERFORM D121-TEST-ONE-INC-POINT
112700            THRU D121-TEST-ONE-INC-POINT-EX
112800            VARYING WK-B-ROLL-IDX FROM 1 BY 1
112900            UNTIL WK-B-ROLL-IDX > WK-T-INC-CAT-COUNT
113000               OR WK-B-ROLL-INS-IDX NOT = WK-T-INC-CAT-COUNT + 1
113100     END-IF.
113200
113300     ADD 1 TO WK-T-INC-CAT-COUNT.
113400     IF  WK-B-ROLL-INS-IDX < WK-T-INC-CAT-COUNT
113500         PERFORM D122-SHIFT-ONE-INC-DOWN
113600            THRU D122-SHIFT-ONE-INC-DOWN-EX
113700            VARYING WK-B-ROLL-SHIFT-IDX FROM WK-T-INC-CAT-COUNT
113800                                        BY -1
113900            UNTIL WK-B-ROLL-SHIFT-IDX <= WK-B-ROLL-INS-IDX
114000     END-IF.
114100
114200     MOVE LPOST-CATEGORY TO WK-INC-CAT-NAME (WK-B-ROLL-INS-IDX).
114300     MOVE LPOST-AMOUNT   TO WK-INC-CAT-SUM  (WK-B-ROLL-INS-IDX).
114400
114500*----------------------------------------------------------------*
114600 D129-INSERT-INCOME-CAT-EX.
114700*----------------------------------------------------------------*
114800     EXIT.
114900
115000*----------------------------------------------------------------*
115100 D121-TEST-ONE-INC-POINT.
115200*----------------------------------------------------------------*
115300     IF  WK-INC-CAT-NAME (WK-B-ROLL-IDX) > LPOST-CATEGORY
115400         MOVE WK-B-ROLL-IDX TO WK-B-ROLL-INS-IDX
115500     END-IF.
115600
115700*----------------------------------------------------------------*
115800 D121-TEST-ONE-INC-POINT-EX.
115900*----------------------------------------------------------------*
116000     EXIT.
116100
116200*----------------------------------------------------------------*
116300 D122-SHIFT-ONE-INC-DOWN.
116400*----------------------------------------------------------------*
116500     MOVE WK-INC-CAT-NAME (WK-B-ROLL-SHIFT-IDX - 1) TO
116600          WK-INC-CAT-NAME (WK-B-ROLL-SHIFT-IDX).
116700     MOVE WK-INC-CAT-SUM  (WK-B-ROLL-SHIFT-IDX - 1) TO
116800          WK-INC-CAT-SUM  (WK-B-ROLL-SHIFT-IDX).
116900
117000*----------------------------------------------------------------*
117100 D122-SHIFT-ONE-INC-DOWN-EX.
117200*----------------------------------------------------------------*
117300     EXIT.
117400
117500*----------------------------------------------------------------*
117600 D200-ROLLUP-EXPENSE-CATEGORY.
117700*----------------------------------------------------------------*
117800     SET WK-C-ROLL-NOT-FOUND    TO TRUE.
117900     MOVE ZERO                  TO WK-B-ROLL-IDX.
118000     IF  WK-T-EXP-CAT-COUNT > ZERO
118100         PERFORM D210-COMPARE-ONE-EXPENSE-CAT
118200            THRU D210-COMPARE-ONE-EXPENSE-CAT-EX
118300            VARYING WK-B-ROLL-IDX FROM 1 BY 1
118400            UNTIL WK-B-ROLL-IDX > WK-T-EXP-CAT-COUNT
118500               OR WK-C-ROLL-FOUND
118600     END-IF.
118700
118800     IF  WK-C-ROLL-FOUND
118900         ADD LPOST-AMOUNT TO WK-EXP-CAT-SUM (WK-B-ROLL-IDX)
119000     ELSE
119100         PERFORM D220-INSERT-EXPENSE-CAT
119200            THRU D229-INSERT-EXPENSE-CAT-EX
119300     END-IF.
119400
119500*----------------------------------------------------------------*
119600 D299-ROLLUP-EXPENSE-CATEGORY-EX.
119700*----------------------------------------------------------------*
119800     EXIT.
119900
120000*----------------------------------------------------------------*
120100 D210-COMPARE-ONE-EXPENSE-CAT.
120200*----------------------------------------------------------------*
120300     IF  WK-EXP-CAT-NAME (WK-B-ROLL-IDX) = LPOST-CATEGORY
120400         SET WK-C-ROLL-FOUND    TO TRUE
120500     END-IF.
120600
120700*----------------------------------------------------------------*
120800 D210-COMPARE-ONE-EXPENSE-CAT-EX.
120900*----------------------------------------------------------------*
121000     EXIT.
121100
121200*----------------------------------------------------------------*
121300 D220-INSERT-EXPENSE-CAT.
121400*----------------------------------------------------------------*
121500     MOVE WK-T-EXP-CAT-COUNT    TO WK-B-ROLL-INS-IDX.
121600     ADD 1 TO WK-B-ROLL-INS-IDX.
121700     IF  WK-T-EXP-CAT-COUNT > ZERO
121800         PERFORM D221-TEST-ONE-EXP-POINT
121900            THRU D221-TEST-ONE-EXP-POINT-EX
122000            VARYING WK-B-ROLL-IDX FROM 1 BY 1
122100            UNTIL WK-B-ROLL-IDX > WK-T-EXP-CAT-COUNT
122200               OR WK-B-ROLL-INS-IDX NOT = WK-T-EXP-CAT-COUNT + 1
122300     END-IF.
122400
122500     ADD 1 TO WK-T-EXP-CAT-COUNT.
122600     IF  WK-B-ROLL-INS-IDX < WK-T-EXP-CAT-COUNT
122700         PERFORM D222-SHIFT-ONE-EXP-DOWN
122800            THRU D222-SHIFT-ONE-EXP-DOWN-EX
122900            VARYING WK-B-ROLL-SHIFT-IDX FROM WK-T-EXP-CAT-COUNT
123000                                        BY -1
123100            UNTIL WK-B-ROLL-SHIFT-IDX <= WK-B-ROLL-INS-IDX
123200     END-IF.
123300
123400     MOVE LPOST-CATEGORY TO WK-EXP-CAT-NAME (WK-B-ROLL-INS-IDX).
123500     MOVE LPOST-AMOUNT   TO WK-EXP-CAT-SUM  (WK-B-ROLL-INS-IDX).
123600
123700*----------------------------------------------------------------*
123800 D229-INSERT-EXPENSE-CAT-EX.
123900*----------------------------------------------------------------*
124000     EXIT.
124100
124200*----------------------------------------------------------------*
124300 D221-TEST-ONE-EXP-POINT.
124400*----------------------------------------------------------------*
124500     IF  WK-EXP-CAT-NAME (WK-B-ROLL-IDX) > LPOST-CATEGORY
124600         MOVE WK-B-ROLL-IDX TO WK-B-ROLL-INS-IDX
124700     END-IF.
124800
124900*----------------------------------------------------------------*
125000 D221-TEST-ONE-EXP-POINT-EX.
125100*----------------------------------------------------------------*
125200     EXIT.
125300
125400*----------------------------------------------------------------*
125500 D222-SHIFT-ONE-EXP-DOWN.
125600*----------------------------------------------------------------*
125700     MOVE WK-EXP-CAT-NAME (WK-B-ROLL-SHIFT-IDX - 1) TO
125800          WK-EXP-CAT-NAME (WK-B-ROLL-SHIFT-IDX).
125900     MOVE WK-EXP-CAT-SUM  (WK-B-ROLL-SHIFT-IDX - 1) TO
126000          WK-EXP-CAT-SUM  (WK-B-ROLL-SHIFT-IDX).
126100
126200*----------------------------------------------------------------*
126300 D222-SHIFT-ONE-EXP-DOWN-EX.
126400*----------------------------------------------------------------*
126500     EXIT.
126600
126700*----------------------------------------------------------------*
126800 D300-FIND-EXPENSE-SUM-FOR-CAT.
126900*----------------------------------------------------------------*
127000     MOVE ZERO                  TO WK-S-LOOKUP-SPENT-AMT.
127100     SET WK-C-ROLL-NOT-FOUND    TO TRUE.
127200     MOVE ZERO                  TO WK-B-ROLL-IDX.
127300     IF  WK-T-EXP-CAT-COUNT > ZERO
127400         PERFORM D310-COMPARE-ONE-SPENT-CAT
127500            THRU D310-COMPARE-ONE-SPENT-CAT-EX
127600            VARYING WK-B-ROLL-IDX FROM 1 BY 1
127700            UNTIL WK-B-ROLL-IDX > WK-T-EXP-CAT-COUNT
127800               OR WK-C-ROLL-FOUND
127900     END-IF.
128000     IF  WK-C-ROLL-FOUND
128100         MOVE WK-EXP-CAT-SUM (WK-B-ROLL-IDX)
128200                                TO WK-S-LOOKUP-SPENT-AMT
128300     END-IF.
128400
128500*----------------------------------------------------------------*
128600 D399-FIND-EXPENSE-SUM-FOR-CAT-EX.
128700*----------------------------------------------------------------*
128800     EXIT.
128900
129000*----------------------------------------------------------------*
129100 D310-COMPARE-ONE-SPENT-CAT.
129200*----------------------------------------------------------------*
129300     IF  WK-EXP-CAT-NAME (WK-B-ROLL-IDX) = LCATB-CATEGORY
129400         SET WK-C-ROLL-FOUND    TO TRUE
129500     END-IF.
129600
129700*----------------------------------------------------------------*
129800 D310-COMPARE-ONE-SPENT-CAT-EX.
129900*----------------------------------------------------------------*
130000     EXIT.
130100
130200EJECT
130300*----------------------------------------------------------------*
130400 Z000-END-PROGRAM-ROUTINE.
130500*----------------------------------------------------------------*
130600     MOVE "SAVE"                TO LAUTH-FUNCTION.
130700     CALL "PFTVAUT" USING WK-C-LAUTH-RECORD.
130800
130900     MOVE "SAVE"                TO LCATB-FUNCTION.
131000     CALL "PFTVCAT" USING WK-C-LCATB-RECORD.
131100
131200     MOVE "SAVE"                TO LPOST-FUNCTION.
131300     CALL "PFTVPST" USING WK-C-LPOST-RECORD.
131400
131500     CLOSE REQFILE.
131600     CLOSE RPTFILE.
131700
131800     DISPLAY "PFTMAIN - REQUESTS PROCESSED = "
131850             WK-C-TOTAL-REQUESTS.
131900     DISPLAY "PFTMAIN - REQUESTS REJECTED  = " WK-C-REJECT-COUNT.
132000
132100*----------------------------------------------------------------*
132200 Z099-END-PROGRAM-ROUTINE-EX.
132300*----------------------------------------------------------------*
132400     EXIT.
132500
132600******************************************************************
132700*************** END OF PROGRAM SOURCE - PFTMAIN ****************
132800******************************************************************
