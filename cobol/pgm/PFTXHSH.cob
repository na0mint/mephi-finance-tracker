000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PFTXHSH.
000500 AUTHOR.         R. H. NAVARRO.
000600 INSTALLATION.   LEDGER SYSTEMS - BATCH POSTING UNIT.
000700 DATE-WRITTEN.   09 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  PASSWORD HASHING UTILITY (HASHUTIL).  CALLED BY
001200*               PFTVAUT DURING REGISTER AND LOGIN PROCESSING.
001300*               RETURNS A ONE-WAY SHA-256 DIGEST OF THE CALLER'S
001400*               PLAINTEXT PASSWORD AS 64 LOWER-CASE HEX DIGITS.
001500*               THE PLAINTEXT PASSWORD IS NEVER WRITTEN TO A
001600*               FILE OR DISPLAYED BY THIS OR ANY OTHER ROUTINE.
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* PFT0010 09/11/1991 RHN    - INITIAL VERSION - IN-HOUSE ROLLING
002100*                             CHECKSUM (RETIRED, SEE PFT0117)
002200* PFT0059 02/09/1998 DCK    - Y2K REVIEW - NO DATE FIELDS IN THIS
002300*                             PROGRAM, NO CHANGE REQUIRED
002400* PFT0117 30/07/2004 MWT    - REQ 8841 - REPLACE IN-HOUSE CHECKSUM
002500*                             WITH OS/400 QC3CALCH (CRYPTOGRAPHIC
002600*                             SERVICES - CALCULATE HASH) API,
002700*                             ALGORITHM SHA-256, PER SECURITY
002800*                             DIRECTIVE 04-19.  CALLERS UNCHANGED.
002900* PFT0148 11/01/2009 JLT    - PTF 90214 - QC3CALCH ERROR CODE
003000*                             STRUCTURE WAS ONE BYTE SHORT ON
003100*                             EXCEPTION DATA, WIDENED TO MATCH
003200*                             QUSEC STANDARD LAYOUT
003210* PFT0153 14/06/2011 JLT    - PTF 91203 - B100 MOVED THE RAW
003220*                             DIGEST BYTE (X(01), VALUE 0-255)
003230*                             STRAIGHT INTO A NUMERIC FIELD -
003240*                             ONLY VALID FOR DIGIT CHARACTERS -
003250*                             CORRUPTING THE HEX DIGEST ON
003260*                             NEARLY EVERY BYTE.  ADDED A COMP-X
003270*                             BINARY REDEFINES AND READ THAT.
003300*----------------------------------------------------------------*
003400        EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    NO FILES - PURE CALCULATION ROUTINE.
004900
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                  PIC X(024) VALUE
005900     "** PROGRAM PFTXHSH   **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 01  WK-C-COMMON.
006300     COPY LCOMWS.
006400
006500 01  WK-C-HEX-TABLE-LITERAL  PIC X(16) VALUE
006600     "0123456789abcdef".
006700 01  WK-C-HEX-TABLE REDEFINES WK-C-HEX-TABLE-LITERAL.
006800     05  WK-C-HEX-DIGIT      PIC X(01) OCCURS 16 TIMES.
006900
007000 01  WK-C-RAW-DIGEST         PIC X(32) VALUE LOW-VALUES.
007100 01  WK-C-RAW-DIGEST-TABLE REDEFINES WK-C-RAW-DIGEST.
007200     05  WK-C-DIGEST-BYTE    PIC X(01) OCCURS 32 TIMES.
007250 01  WK-B-RAW-DIGEST-BINARY REDEFINES WK-C-RAW-DIGEST.
007260*    UNSIGNED BINARY VIEW OF THE DIGEST - QC3CALCH HANDS BACK
007270*    RAW BYTES 0-255, NOT DIGIT CHARACTERS, SO THE NIBBLE MATH
007280*    IN B100 MUST READ EACH BYTE AS BINARY, NEVER MOVE THE
007290*    X(01) VIEW ABOVE INTO A NUMERIC FIELD.
007300     05  WK-B-DIGEST-BYTE-BIN PIC 9(02) COMP-X OCCURS 32 TIMES.
007310
007400 01  WK-C-HEX-RESULT.
007500     05  WK-C-HEX-PAIR       PIC X(02) OCCURS 32 TIMES.
007600 01  WK-C-HEX-RESULT-HALVES REDEFINES WK-C-HEX-RESULT.
007700     05  WK-C-HEX-FIRST-HALF  PIC X(32).
007800     05  WK-C-HEX-SECOND-HALF PIC X(32).
007900
007950 77  WK-B-BYTE-INDEX         PIC S9(04) COMP VALUE ZERO.
008000 01  WK-B-WORK-AREA.
008200     05  WK-B-BYTE-VALUE     PIC S9(04) COMP VALUE ZERO.
008300     05  WK-B-HIGH-NIBBLE    PIC S9(04) COMP VALUE ZERO.
008400     05  WK-B-LOW-NIBBLE     PIC S9(04) COMP VALUE ZERO.
008500     05  FILLER              PIC X(04).
008600
008700*------------------- QC3CALCH PARAMETER AREA --------------------*
008800* OS/400 CRYPTOGRAPHIC SERVICES - CALCULATE HASH.  SEE THE
008900* SECURITY APIS REFERENCE FOR THE FULL PARAMETER DESCRIPTION -
009000* ONLY THE FIELDS THIS ROUTINE NEEDS ARE CARRIED HERE.
009100*----------------------------------------------------------------*
009200 01  WK-C-QC3-HASH-ALG-DESC.
009300     05  WK-C-QC3-ALG        PIC S9(09) COMP-4 VALUE 2.
009400*                        2 = SHA-256 PER QC3 ALGORITHM TABLE
009500     05  FILLER              PIC X(08) VALUE SPACES.
009600
009700 01  WK-C-QC3-PROVIDER       PIC X(10) VALUE "*SERVICE".
009800
009900 01  WK-C-QC3-ERROR-CODE.
010000     05  WK-C-QUSEC-BYTES-PROV  PIC S9(09) COMP-4 VALUE 116.
010100     05  WK-C-QUSEC-BYTES-AVAIL PIC S9(09) COMP-4 VALUE ZERO.
010200     05  WK-C-QUSEC-EXCEPT-ID   PIC X(07) VALUE SPACES.
010300     05  FILLER                 PIC X(01) VALUE SPACES.
010400     05  WK-C-QUSEC-EXCEPT-DATA PIC X(100) VALUE SPACES.
010500
010600 EJECT
010700 LINKAGE SECTION.
010800*****************
010900 COPY LHASH.
011000 EJECT
011100*************************************************
011200 PROCEDURE DIVISION USING WK-C-LHASH-RECORD.
011300*************************************************
011400 MAIN-MODULE.
011500     PERFORM A000-CALCULATE-HASH-ROUTINE
011600        THRU A099-CALCULATE-HASH-ROUTINE-EX.
011700     PERFORM B000-EDIT-TO-HEX-ROUTINE
011800        THRU B099-EDIT-TO-HEX-ROUTINE-EX.
011900     GOBACK.
012000
012100*----------------------------------------------------------------*
012200 A000-CALCULATE-HASH-ROUTINE.                                     PFT0117 
012300*----------------------------------------------------------------*
012400     MOVE LOW-VALUES         TO WK-C-RAW-DIGEST.
012500     MOVE ZERO                TO WK-C-QUSEC-BYTES-AVAIL.
012600
012700     CALL "QC3CALCH" USING LHASH-PASSWORD
012800                           LHASH-PASSWORD-LEN
012900                           WK-C-QC3-HASH-ALG-DESC
013000                           WK-C-QC3-PROVIDER
013100                           WK-C-RAW-DIGEST
013200                           WK-C-QC3-ERROR-CODE.
013300
013400     IF  WK-C-QUSEC-BYTES-AVAIL NOT = ZERO
013500         DISPLAY "PFTXHSH - QC3CALCH RETURNED EXCEPTION "
013600                 WK-C-QUSEC-EXCEPT-ID
013700         MOVE LOW-VALUES     TO WK-C-RAW-DIGEST
013800     END-IF.
013900
014000*----------------------------------------------------------------*
014100 A099-CALCULATE-HASH-ROUTINE-EX.
014200*----------------------------------------------------------------*
014300     EXIT.
014400
014500*----------------------------------------------------------------*
014600 B000-EDIT-TO-HEX-ROUTINE.
014700*----------------------------------------------------------------*
014800     MOVE SPACES              TO WK-C-HEX-RESULT.
014900     MOVE 1                   TO WK-B-BYTE-INDEX.
015000     PERFORM B100-EDIT-ONE-BYTE THRU B100-EDIT-ONE-BYTE-EX
015100        UNTIL WK-B-BYTE-INDEX > 32.
015200
015300     MOVE WK-C-HEX-FIRST-HALF  TO LHASH-DIGEST-HEX (1:32).
015400     MOVE WK-C-HEX-SECOND-HALF TO LHASH-DIGEST-HEX (33:32).
015500
015600*----------------------------------------------------------------*
015700 B099-EDIT-TO-HEX-ROUTINE-EX.
015800*----------------------------------------------------------------*
015900     EXIT.
016000
016100*----------------------------------------------------------------*
016200 B100-EDIT-ONE-BYTE.                                              PFT0153
016300*----------------------------------------------------------------*
016400     MOVE ZERO                TO WK-B-BYTE-VALUE.
016450*    PFT0153 - READ THE BINARY VIEW, NOT WK-C-DIGEST-BYTE - A
016460*    PLAIN MOVE OF THE X(01) VIEW INTO A NUMERIC FIELD ONLY
016470*    DEFINES DIGIT CHARACTERS, NOT RAW BYTES 0-255
016500     MOVE WK-B-DIGEST-BYTE-BIN (WK-B-BYTE-INDEX)
016600                              TO WK-B-BYTE-VALUE.
016700     DIVIDE WK-B-BYTE-VALUE BY 16
016800         GIVING WK-B-HIGH-NIBBLE
016900         REMAINDER WK-B-LOW-NIBBLE.
017000
017100     MOVE WK-C-HEX-DIGIT (WK-B-HIGH-NIBBLE + 1)
017200          TO WK-C-HEX-PAIR (WK-B-BYTE-INDEX) (1:1).
017300     MOVE WK-C-HEX-DIGIT (WK-B-LOW-NIBBLE + 1)
017400          TO WK-C-HEX-PAIR (WK-B-BYTE-INDEX) (2:1).
017500
017600     ADD 1 TO WK-B-BYTE-INDEX.
017700
017800*----------------------------------------------------------------*
017900 B100-EDIT-ONE-BYTE-EX.
018000*----------------------------------------------------------------*
018100     EXIT.
018200
018300******************************************************************
018400*************** END OF PROGRAM SOURCE - PFTXHSH ****************
018500******************************************************************
