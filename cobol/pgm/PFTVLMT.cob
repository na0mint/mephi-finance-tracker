000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PFTVLMT.
000500 AUTHOR.         D. C. KOWALCZYK.
000600 INSTALLATION.   LEDGER SYSTEMS - BATCH POSTING UNIT.
000700 DATE-WRITTEN.   19 JUN 1999.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  PURE COMPARE-AND-FORMAT ROUTINE.  OWNS NO FILES
001200*               AND NO RESIDENT TABLE - THE CALLER (PFTMAIN,
001300*               USING THE RUNNING TOTALS HANDED BACK BY PFTVPST)
001400*               SUPPLIES EVERY AMOUNT THIS ROUTINE COMPARES.
001450*               TWO CHECKS:
001500*
001600*               BUDGET FUNCTION    - IS THE CATEGORY'S SPENT
001650*                                    AMOUNT OVER ITS BUDGET
001660*                                    CEILING.
001800*               OVERSPEND FUNCTION - IS THE OWNER'S TOTAL EXPENSE
001900*                                    OVER ITS TOTAL INCOME.
002000*
002100*               WHEN A CHECK FIRES, A FORMATTED WARNING LINE IS
002200*               RETURNED FOR PFTMAIN TO WRITE TO REPORT-FILE AT
002300*               THE POINT THE POSTING OCCURRED.
002400*----------------------------------------------------------------*
002500* HISTORY OF MODIFICATION:
002600*----------------------------------------------------------------*
002700* PFT0014 19/06/1999 DCK    - INITIAL VERSION (BUDGET FUNCTION),
002800*                             SPLIT OFF FROM PFTVPST (E-REQ 6120)
002900* PFT0082 19/06/1999 DCK    - ADD "OVERSPEND" FUNCTION SO ONE
003000*                             ROUTINE COVERS BOTH WARNING TYPES
003050* PFT0149 11/03/2011 JLT    - ADD WK-B-WARNING-COUNT (REQ 91177 -
003060*                             AUDIT WANTS A RUN-LIFE COUNT OF HOW
003070*                             MANY WARNINGS THIS ROUTINE HANDS
003080*                             BACK TO PFTMAIN, WITH WRAP GUARD)
003100*----------------------------------------------------------------*
003200        EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0
004100                     ON  STATUS IS U0-ON
004200                     OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    NO FILES - PURE COMPARE-AND-FORMAT ROUTINE.
004700
004800 EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                  PIC X(024) VALUE
005700     "** PROGRAM PFTVLMT   **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-COMMON.
006100     COPY LCOMWS.
006200
006300 01  WK-E-EDIT-AREA.
006400     05  WK-E-BUDGET-AMT     PIC ZZZZZZZ9.99.
006500     05  WK-E-SPENT-AMT      PIC ZZZZZZZ9.99.
006600     05  WK-E-INCOME-AMT     PIC ZZZZZZZ9.99.
006700     05  WK-E-EXPENSE-AMT    PIC ZZZZZZZ9.99.
006800 01  WK-E-EDIT-AREA-NUMERIC REDEFINES WK-E-EDIT-AREA.
006900     05  FILLER              PIC X(11) OCCURS 4 TIMES.
007000
007050 77  WK-B-WARNING-COUNT      PIC S9(04) COMP VALUE ZERO.
007100 01  WK-B-WORK-AREA.
007200     05  WK-B-TEXT-PTR       PIC S9(04) COMP VALUE ZERO.
007300 01  WK-D-WORK-AREA REDEFINES WK-B-WORK-AREA.
007400     05  WK-D-TEXT-PTR       PIC S9(04).
007500
007600 01  WK-C-DIAG-AREA.
007700     05  WK-C-DIAG-SWITCH    PIC X(01) VALUE SPACE.
007800     05  FILLER              PIC X(03).
007900 01  WK-D-DIAG-VIEW REDEFINES WK-C-DIAG-AREA.
008000     05  FILLER              PIC X(04).
008100
008200 EJECT
008300 LINKAGE SECTION.
008400*****************
008500 COPY LLMT.
008600 EJECT
008700*************************************************
008800 PROCEDURE DIVISION USING WK-C-LLMT-RECORD.
008900*************************************************
009000 MAIN-MODULE.
009100     MOVE "N"                TO LLMT-WARNING-SWITCH.
009200     MOVE SPACES             TO LLMT-WARNING-TEXT.
009300
009400     IF      LLMT-FN-BUDGET
009500             PERFORM B000-BUDGET-FUNCTION
009600                THRU B099-BUDGET-FUNCTION-EX
009700     ELSE IF LLMT-FN-OVERSPEND
009800             PERFORM C000-OVERSPEND-FUNCTION
009900                THRU C099-OVERSPEND-FUNCTION-EX
010000     END-IF.
010100     GOBACK.
010200
010300*----------------------------------------------------------------*
010400 B000-BUDGET-FUNCTION.
010500*----------------------------------------------------------------*
010600     IF  LLMT-BUDGET-AMT > ZERO
010700         AND LLMT-SPENT-AMT > LLMT-BUDGET-AMT
010800         MOVE LLMT-BUDGET-AMT TO WK-E-BUDGET-AMT
010900         MOVE LLMT-SPENT-AMT  TO WK-E-SPENT-AMT
011000         MOVE 1               TO WK-B-TEXT-PTR
011100         STRING "ПРЕВЫШЕН БЮДЖЕТ:
011150-               " категория "
011200                     DELIMITED BY SIZE
011300                LLMT-CATEGORY DELIMITED BY SPACE
011400                ", бюджет " DELIMITED BY SIZE
011500                WK-E-BUDGET-AMT DELIMITED BY SIZE
011600                ", потрачено " DELIMITED BY SIZE
011700                WK-E-SPENT-AMT DELIMITED BY SIZE
011800             INTO LLMT-WARNING-TEXT
011900             WITH POINTER WK-B-TEXT-PTR
012000         END-STRING
012100         MOVE "Y"             TO LLMT-WARNING-SWITCH
012120         ADD 1 TO WK-B-WARNING-COUNT
012140         IF  WK-B-WARNING-COUNT > 9999
012160             MOVE 1 TO WK-B-WARNING-COUNT
012180         END-IF
012200     END-IF.
012300
012400*----------------------------------------------------------------*
012500 B099-BUDGET-FUNCTION-EX.
012600*----------------------------------------------------------------*
012700     EXIT.
012800
012900*----------------------------------------------------------------*
013000 C000-OVERSPEND-FUNCTION.
013100*----------------------------------------------------------------*
013200     IF  LLMT-TOTAL-EXPENSE > LLMT-TOTAL-INCOME
013300         MOVE LLMT-TOTAL-INCOME  TO WK-E-INCOME-AMT
013400         MOVE LLMT-TOTAL-EXPENSE TO WK-E-EXPENSE-AMT
013500         MOVE 1               TO WK-B-TEXT-PTR
013600         STRING "ПЕРЕРАСХОД: доход "
013700                     DELIMITED BY SIZE
013800                WK-E-INCOME-AMT DELIMITED BY SIZE
013900                ", расход " DELIMITED BY SIZE
014000                WK-E-EXPENSE-AMT DELIMITED BY SIZE
014100             INTO LLMT-WARNING-TEXT
014200             WITH POINTER WK-B-TEXT-PTR
014300         END-STRING
014400         MOVE "Y"             TO LLMT-WARNING-SWITCH
014420         ADD 1 TO WK-B-WARNING-COUNT
014440         IF  WK-B-WARNING-COUNT > 9999
014460             MOVE 1 TO WK-B-WARNING-COUNT
014480         END-IF
014500     END-IF.
014600
014700*----------------------------------------------------------------*
014800 C099-OVERSPEND-FUNCTION-EX.
014900*----------------------------------------------------------------*
015000     EXIT.
015100
015200******************************************************************
015300*************** END OF PROGRAM SOURCE - PFTVLMT ****************
015400******************************************************************
