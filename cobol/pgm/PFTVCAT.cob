000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PFTVCAT.
000500 AUTHOR.         R. H. NAVARRO.
000600 INSTALLATION.   LEDGER SYSTEMS - BATCH POSTING UNIT.
000700 DATE-WRITTEN.   09 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND APPLY
001200*               CREATE-CATEGORY/SET-BUDGET REQUESTS, TO AUTO-
001300*               CREATE A CATEGORY ON AN INCOME OR TRANSFER
001400*               POSTING, AND TO ANSWER LOOKUP/GETFIRST/GETNEXT
001500*               CURSOR CALLS FOR THE SUMMARY-REPORT BUDGETS
001600*               SECTION (WALLETSERVICE CATEGORY/BUDGET LOGIC).
001700*
001800*               THE CATEGORY MASTER IS LOADED INTO TABLE
001900*               WK-T-CAT ON THE FIRST CALL OF THE RUN AND KEPT
002000*               RESIDENT (THIS PROGRAM IS NOT "INITIAL") SO A
002100*               CATEGORY CREATED EARLIER IN THE SAME RUN IS
002200*               VISIBLE TO A LATER REQUEST.  THE TABLE IS KEPT
002300*               IN ASCENDING (OWNER, NAME) SEQUENCE AT ALL
002400*               TIMES SO GETFIRST/GETNEXT NEVER HAS TO SORT.
002500*----------------------------------------------------------------*
002600* HISTORY OF MODIFICATION:
002700*----------------------------------------------------------------*
002800* PFT0012 09/11/1991 RHN    - INITIAL VERSION (CREATE, BUDGET)
002900* PFT0061 02/09/1998 DCK    - Y2K REVIEW - NO DATE FIELDS ON THE
003000*                             CATEGORY MASTER, NO CHANGE REQUIRED
003100* PFT0080 19/06/1999 DCK    - ADD "ENSURE" FUNCTION - INCOME AND
003200*                             TRANSFER POSTINGS AUTO-CREATE A
003300*                             MISSING CATEGORY AT ZERO BUDGET
003400* PFT0103 11/02/2002 RHN    - ADD "LOOKUP"/"GETFIRST"/"GETNEXT"
003500*                             FOR PFTVPST'S BUDGET CHECK AND FOR
003600*                             PFTMAIN'S SUMMARY REPORT
003700* PFT0125 30/07/2004 MWT    - ADD "SAVE" FUNCTION, RESIZE TABLE
003800*                             FROM 2000 TO 20000 ENTRIES (E-REQ
003900*                             8841 - HOUSEHOLD PLAN ROLLOUT)
004000*----------------------------------------------------------------*
004100        EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                     ON  STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CATMSTR ASSIGN TO DATABASE-PFTCAT
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800
005900 EJECT
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 FD  CATMSTR
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS PFT-CATEGORY-RECORD.
006800     COPY LCATRC.
006900
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                  PIC X(024) VALUE
007400     "** PROGRAM PFTVCAT   **".
007500
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700 01  WK-C-COMMON.
007800     COPY LCOMWS.
007900
008000 01  WK-C-WORK-AREA.
008100     05  WK-C-LOADED-SWITCH  PIC X(01) VALUE "N".
008200         88  WK-C-TABLE-LOADED           VALUE "Y".
008300         88  WK-C-TABLE-NOT-LOADED       VALUE "N".
008400     05  WK-C-FOUND-SWITCH   PIC X(01) VALUE "N".
008500         88  WK-C-ENTRY-FOUND            VALUE "Y".
008600         88  WK-C-ENTRY-NOT-FOUND        VALUE "N".
008700     05  FILLER              PIC X(02).
008800 01  WK-D-SWITCH-VIEW REDEFINES WK-C-WORK-AREA.
008900     05  WK-D-SWITCH-PAIR    PIC X(02).
009000     05  FILLER              PIC X(02).
009100
009200 01  WK-T-CAT-TABLE.
009300     05  WK-T-CAT-COUNT      PIC S9(07) COMP VALUE ZERO.
009400     05  WK-T-CAT-ENTRY OCCURS 1 TO 20000 TIMES
009500             DEPENDING ON WK-T-CAT-COUNT
009600             INDEXED BY WK-X-CAT.
009700         10  WK-CAT-OWNER            PIC X(20).
009800         10  WK-CAT-NAME             PIC X(20).
009900         10  WK-CAT-BUDGET           PIC S9(09)V99 COMP-3.
010000 01  WK-T-CAT-KEY-VIEW REDEFINES WK-T-CAT-TABLE.
010100     05  FILLER                      PIC X(04).
010200     05  WK-T-CAT-KEY-ENTRY OCCURS 1 TO 20000 TIMES
010300             DEPENDING ON WK-T-CAT-COUNT
010400             INDEXED BY WK-X-CAT-K.
010500         10  WK-CAT-OWNER-AND-NAME   PIC X(40).
010600         10  FILLER                  PIC X(06).
010700
010800 01  WK-B-WORK-AREA.
010900     05  WK-B-TAB-IDX        PIC S9(07) COMP VALUE ZERO.
011000     05  WK-B-INSERT-IDX     PIC S9(07) COMP VALUE ZERO.
011100     05  WK-B-SHIFT-IDX      PIC S9(07) COMP VALUE ZERO.
011150     05  FILLER              PIC X(04).
011300 01  WK-D-WORK-AREA REDEFINES WK-B-WORK-AREA.
011400     05  WK-D-TAB-IDX        PIC S9(07).
011500     05  FILLER              PIC X(12).
011550 77  WK-B-CURSOR-IDX         PIC S9(07) COMP VALUE ZERO.
011600
011700 EJECT
011800 LINKAGE SECTION.
011900*****************
012000 COPY LCATB.
012100 EJECT
012200*************************************************
012300 PROCEDURE DIVISION USING WK-C-LCATB-RECORD.
012400*************************************************
012500 MAIN-MODULE.
012600     IF  WK-C-TABLE-NOT-LOADED
012700         PERFORM A000-LOAD-CAT-TABLE
012800            THRU A099-LOAD-CAT-TABLE-EX
012900     END-IF.
013000
013100     MOVE "Y"                TO LCATB-RESULT-SWITCH.
013200     MOVE "N"                TO LCATB-EOF-SWITCH.
013300     MOVE SPACES             TO LCATB-MESSAGE.
013400
013500     IF      LCATB-FN-CREATE
013600             PERFORM B000-CREATE-FUNCTION
013700                THRU B099-CREATE-FUNCTION-EX
013800     ELSE IF LCATB-FN-BUDGET
013900             PERFORM C000-BUDGET-FUNCTION
014000                THRU C099-BUDGET-FUNCTION-EX
014100     ELSE IF LCATB-FN-ENSURE
014200             PERFORM D000-ENSURE-FUNCTION
014300                THRU D099-ENSURE-FUNCTION-EX
014400     ELSE IF LCATB-FN-LOOKUP
014500             PERFORM E000-LOOKUP-FUNCTION
014600                THRU E099-LOOKUP-FUNCTION-EX
014700     ELSE IF LCATB-FN-GETFIRST
014800             PERFORM F000-CURSOR-FIRST-FUNCTION
014900                THRU F099-CURSOR-FIRST-FUNCTION-EX
015000     ELSE IF LCATB-FN-GETNEXT
015100             PERFORM F100-CURSOR-NEXT-FUNCTION
015200                THRU F199-CURSOR-NEXT-FUNCTION-EX
015300     ELSE IF LCATB-FN-SAVE
015400             PERFORM Z000-SAVE-CAT-TABLE
015500                THRU Z099-SAVE-CAT-TABLE-EX
015600     END-IF.
015700     GOBACK.
015800
015900*----------------------------------------------------------------*
016000 A000-LOAD-CAT-TABLE.
016100*----------------------------------------------------------------*
016200     MOVE ZERO                TO WK-T-CAT-COUNT.
016300     OPEN INPUT CATMSTR.
016400     IF  NOT WK-C-SUCCESSFUL
016500         DISPLAY "PFTVCAT - OPEN FILE ERROR - CATMSTR"
016600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016700         GO TO A099-LOAD-CAT-TABLE-EX
016800     END-IF.
016900
017000     PERFORM A010-READ-ONE-CAT THRU A010-READ-ONE-CAT-EX
017100        UNTIL WK-C-EOF.
017200
017300     CLOSE CATMSTR.
017400     SET WK-C-TABLE-LOADED    TO TRUE.
017500     MOVE WK-T-CAT-COUNT      TO WK-D-TAB-IDX.
017600     DISPLAY "PFTVCAT - CATEGORY MASTER LOADED, ENTRIES = "
017700             WK-D-TAB-IDX.
017800
017900*----------------------------------------------------------------*
018000 A099-LOAD-CAT-TABLE-EX.
018100*----------------------------------------------------------------*
018200     EXIT.
018300
018400*----------------------------------------------------------------*
018500 A010-READ-ONE-CAT.
018600*----------------------------------------------------------------*
018700     READ CATMSTR.
018800     IF  WK-C-END-OF-FILE
018900         SET WK-C-EOF         TO TRUE
019000     ELSE
019100         ADD 1 TO WK-T-CAT-COUNT
019200         MOVE CAT-OWNER-LOGIN TO
019300              WK-CAT-OWNER (WK-T-CAT-COUNT)
019400         MOVE CAT-NAME        TO
019500              WK-CAT-NAME (WK-T-CAT-COUNT)
019600         MOVE CAT-BUDGET      TO
019700              WK-CAT-BUDGET (WK-T-CAT-COUNT)
019800     END-IF.
019900
020000*----------------------------------------------------------------*
020100 A010-READ-ONE-CAT-EX.
020200*----------------------------------------------------------------*
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600 B000-CREATE-FUNCTION.
020700*----------------------------------------------------------------*
020800     IF  LCATB-CATEGORY = SPACES
020900         MOVE "N"             TO LCATB-RESULT-SWITCH
021000         GO TO B099-CREATE-FUNCTION-EX
021100     END-IF.
021200
021300     PERFORM G000-FIND-CATEGORY THRU G099-FIND-CATEGORY-EX.
021400     IF  WK-C-ENTRY-FOUND
021500         MOVE "N"             TO LCATB-RESULT-SWITCH
021600     ELSE
021700         MOVE ZERO            TO LCATB-BUDGET-AMT
021800         PERFORM H000-INSERT-CATEGORY
021900            THRU H099-INSERT-CATEGORY-EX
022000     END-IF.
022100
022200*----------------------------------------------------------------*
022300 B099-CREATE-FUNCTION-EX.
022400*----------------------------------------------------------------*
022500     EXIT.
022600
022700*----------------------------------------------------------------*
022800 C000-BUDGET-FUNCTION.
022900*----------------------------------------------------------------*
023000     IF  LCATB-BUDGET-AMT < ZERO
023100         MOVE "N"             TO LCATB-RESULT-SWITCH
023200         GO TO C099-BUDGET-FUNCTION-EX
023300     END-IF.
023400
023500     PERFORM G000-FIND-CATEGORY THRU G099-FIND-CATEGORY-EX.
023600     IF  WK-C-ENTRY-FOUND
023700         MOVE LCATB-BUDGET-AMT TO WK-CAT-BUDGET (WK-B-TAB-IDX)
023800     ELSE
023900         PERFORM H000-INSERT-CATEGORY
024000            THRU H099-INSERT-CATEGORY-EX
024100     END-IF.
024200
024300*----------------------------------------------------------------*
024400 C099-BUDGET-FUNCTION-EX.
024500*----------------------------------------------------------------*
024600     EXIT.
024700
024800*----------------------------------------------------------------*
024900 D000-ENSURE-FUNCTION.
025000*----------------------------------------------------------------*
025100     PERFORM G000-FIND-CATEGORY THRU G099-FIND-CATEGORY-EX.
025200     IF  WK-C-ENTRY-NOT-FOUND
025300         MOVE ZERO            TO LCATB-BUDGET-AMT
025400         PERFORM H000-INSERT-CATEGORY
025500            THRU H099-INSERT-CATEGORY-EX
025600     END-IF.
025700
025800*----------------------------------------------------------------*
025900 D099-ENSURE-FUNCTION-EX.
026000*----------------------------------------------------------------*
026100     EXIT.
026200
026300*----------------------------------------------------------------*
026400 E000-LOOKUP-FUNCTION.
026500*----------------------------------------------------------------*
026600     PERFORM G000-FIND-CATEGORY THRU G099-FIND-CATEGORY-EX.
026700     IF  WK-C-ENTRY-NOT-FOUND
026800         MOVE "N"             TO LCATB-RESULT-SWITCH
026900     ELSE
027000         MOVE WK-CAT-BUDGET (WK-B-TAB-IDX) TO LCATB-BUDGET-AMT
027100     END-IF.
027200
027300*----------------------------------------------------------------*
027400 E099-LOOKUP-FUNCTION-EX.
027500*----------------------------------------------------------------*
027600     EXIT.
027700
027800*----------------------------------------------------------------*
027900 F000-CURSOR-FIRST-FUNCTION.
028000*----------------------------------------------------------------*
028100     MOVE ZERO                TO WK-B-CURSOR-IDX.
028200     PERFORM F200-ADVANCE-CURSOR THRU F299-ADVANCE-CURSOR-EX.
028300
028400*----------------------------------------------------------------*
028500 F099-CURSOR-FIRST-FUNCTION-EX.
028600*----------------------------------------------------------------*
028700     EXIT.
028800
028900*----------------------------------------------------------------*
029000 F100-CURSOR-NEXT-FUNCTION.
029100*----------------------------------------------------------------*
029200     PERFORM F200-ADVANCE-CURSOR THRU F299-ADVANCE-CURSOR-EX.
029300
029400*----------------------------------------------------------------*
029500 F199-CURSOR-NEXT-FUNCTION-EX.
029600*----------------------------------------------------------------*
029700     EXIT.
029800
029900*----------------------------------------------------------------*
030000 F200-ADVANCE-CURSOR.
030100*----------------------------------------------------------------*
030200     ADD 1 TO WK-B-CURSOR-IDX.
030300     PERFORM F210-SKIP-OTHER-OWNERS THRU F210-SKIP-OTHER-OWNERS-EX
030400        UNTIL WK-B-CURSOR-IDX > WK-T-CAT-COUNT
030500           OR WK-CAT-OWNER (WK-B-CURSOR-IDX) = LCATB-OWNER-LOGIN.
030600
030700     IF  WK-B-CURSOR-IDX > WK-T-CAT-COUNT
030800         MOVE "Y"             TO LCATB-EOF-SWITCH
030900     ELSE
031000         MOVE WK-CAT-NAME (WK-B-CURSOR-IDX)   TO LCATB-CATEGORY
031100         MOVE WK-CAT-BUDGET (WK-B-CURSOR-IDX) TO LCATB-BUDGET-AMT
031200     END-IF.
031300
031400*----------------------------------------------------------------*
031500 F299-ADVANCE-CURSOR-EX.
031600*----------------------------------------------------------------*
031700     EXIT.
031800
031900*----------------------------------------------------------------*
032000 F210-SKIP-OTHER-OWNERS.
032100*----------------------------------------------------------------*
032200     ADD 1 TO WK-B-CURSOR-IDX.
032300
032400*----------------------------------------------------------------*
032500 F210-SKIP-OTHER-OWNERS-EX.
032600*----------------------------------------------------------------*
032700     EXIT.
032800
032900*----------------------------------------------------------------*
033000 G000-FIND-CATEGORY.
033100*----------------------------------------------------------------*
033200     SET WK-C-ENTRY-NOT-FOUND TO TRUE.
033300     MOVE ZERO                TO WK-B-TAB-IDX.
033400
033500     IF  WK-T-CAT-COUNT > ZERO
033600         PERFORM G010-COMPARE-ONE-CAT
033700            THRU G010-COMPARE-ONE-CAT-EX
033800            VARYING WK-B-TAB-IDX FROM 1 BY 1
033900            UNTIL WK-B-TAB-IDX > WK-T-CAT-COUNT
034000               OR WK-C-ENTRY-FOUND
034100     END-IF.
034200
034300*----------------------------------------------------------------*
034400 G099-FIND-CATEGORY-EX.
034500*----------------------------------------------------------------*
034600     EXIT.
034700
034800*----------------------------------------------------------------*
034900 G010-COMPARE-ONE-CAT.
035000*----------------------------------------------------------------*
035100     IF  WK-CAT-OWNER (WK-B-TAB-IDX) = LCATB-OWNER-LOGIN
035200         AND WK-CAT-NAME (WK-B-TAB-IDX) = LCATB-CATEGORY
035300         SET WK-C-ENTRY-FOUND TO TRUE
035400     END-IF.
035500
035600*----------------------------------------------------------------*
035700 G010-COMPARE-ONE-CAT-EX.
035800*----------------------------------------------------------------*
035900     EXIT.
036000
036100*----------------------------------------------------------------*
036200 H000-INSERT-CATEGORY.
036300*----------------------------------------------------------------*
036400     PERFORM H010-FIND-INSERT-POINT
036500        THRU H010-FIND-INSERT-POINT-EX.
036600
036700     ADD 1 TO WK-T-CAT-COUNT.
036800     IF  WK-B-INSERT-IDX < WK-T-CAT-COUNT
036900         PERFORM H020-SHIFT-ONE-DOWN
037000            THRU H020-SHIFT-ONE-DOWN-EX
037100            VARYING WK-B-SHIFT-IDX FROM WK-T-CAT-COUNT BY -1
037200            UNTIL WK-B-SHIFT-IDX <= WK-B-INSERT-IDX
037300     END-IF.
037400
037500     MOVE LCATB-OWNER-LOGIN   TO WK-CAT-OWNER (WK-B-INSERT-IDX).
037600     MOVE LCATB-CATEGORY      TO WK-CAT-NAME  (WK-B-INSERT-IDX).
037700     MOVE LCATB-BUDGET-AMT    TO
037800          WK-CAT-BUDGET (WK-B-INSERT-IDX).
037900
038000*----------------------------------------------------------------*
038100 H099-INSERT-CATEGORY-EX.
038200*----------------------------------------------------------------*
038300     EXIT.
038400
038500*----------------------------------------------------------------*
038600 H010-FIND-INSERT-POINT.
038700*----------------------------------------------------------------*
038800     MOVE WK-T-CAT-COUNT      TO WK-B-INSERT-IDX.
038900     ADD 1 TO WK-B-INSERT-IDX.
039000
039100     IF  WK-T-CAT-COUNT > ZERO
039200         PERFORM H011-TEST-ONE-POINT
039300            THRU H011-TEST-ONE-POINT-EX
039400            VARYING WK-B-TAB-IDX FROM 1 BY 1
039500            UNTIL WK-B-TAB-IDX > WK-T-CAT-COUNT
039600               OR WK-B-INSERT-IDX NOT = WK-T-CAT-COUNT + 1
039700     END-IF.
039800
039900*----------------------------------------------------------------*
040000 H010-FIND-INSERT-POINT-EX.
040100*----------------------------------------------------------------*
040200     EXIT.
040300
040400*----------------------------------------------------------------*
040500 H011-TEST-ONE-POINT.
040600*----------------------------------------------------------------*
040700     IF  WK-CAT-OWNER (WK-B-TAB-IDX) > LCATB-OWNER-LOGIN
040800         OR (WK-CAT-OWNER (WK-B-TAB-IDX) = LCATB-OWNER-LOGIN
040900             AND WK-CAT-NAME (WK-B-TAB-IDX) > LCATB-CATEGORY)
041000         MOVE WK-B-TAB-IDX    TO WK-B-INSERT-IDX
041100     END-IF.
041200
041300*----------------------------------------------------------------*
041400 H011-TEST-ONE-POINT-EX.
041500*----------------------------------------------------------------*
041600     EXIT.
041700
041800*----------------------------------------------------------------*
041900 H020-SHIFT-ONE-DOWN.
042000*----------------------------------------------------------------*
042100     MOVE WK-CAT-OWNER  (WK-B-SHIFT-IDX - 1) TO
042200          WK-CAT-OWNER  (WK-B-SHIFT-IDX).
042300     MOVE WK-CAT-NAME   (WK-B-SHIFT-IDX - 1) TO
042400          WK-CAT-NAME   (WK-B-SHIFT-IDX).
042500     MOVE WK-CAT-BUDGET (WK-B-SHIFT-IDX - 1) TO
042600          WK-CAT-BUDGET (WK-B-SHIFT-IDX).
042700
042800*----------------------------------------------------------------*
042900 H020-SHIFT-ONE-DOWN-EX.
043000*----------------------------------------------------------------*
043100     EXIT.
043200
043300*----------------------------------------------------------------*
043400 Z000-SAVE-CAT-TABLE.
043500*----------------------------------------------------------------*
043600     OPEN OUTPUT CATMSTR.
043700     IF  NOT WK-C-SUCCESSFUL
043800         DISPLAY "PFTVCAT - OPEN FILE ERROR - CATMSTR"
043900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044000         GO TO Z099-SAVE-CAT-TABLE-EX
044100     END-IF.
044200
044300     MOVE ZERO                TO WK-B-TAB-IDX.
044400     PERFORM Z010-WRITE-ONE-CAT THRU Z010-WRITE-ONE-CAT-EX
044500        VARYING WK-B-TAB-IDX FROM 1 BY 1
044600        UNTIL WK-B-TAB-IDX > WK-T-CAT-COUNT.
044700
044800     CLOSE CATMSTR.
044900
045000*----------------------------------------------------------------*
045100 Z099-SAVE-CAT-TABLE-EX.
045200*----------------------------------------------------------------*
045300     EXIT.
045400
045500*----------------------------------------------------------------*
045600 Z010-WRITE-ONE-CAT.
045700*----------------------------------------------------------------*
045800     MOVE SPACES              TO PFT-CATEGORY-RECORD.
045900     MOVE WK-CAT-OWNER  (WK-B-TAB-IDX) TO CAT-OWNER-LOGIN.
046000     MOVE WK-CAT-NAME   (WK-B-TAB-IDX) TO CAT-NAME.
046100     MOVE WK-CAT-BUDGET (WK-B-TAB-IDX) TO CAT-BUDGET.
046200     WRITE PFT-CATEGORY-RECORD.
046300
046400*----------------------------------------------------------------*
046500 Z010-WRITE-ONE-CAT-EX.
046600*----------------------------------------------------------------*
046700     EXIT.
046800
046900******************************************************************
047000*************** END OF PROGRAM SOURCE - PFTVCAT ****************
047100******************************************************************
