000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PFTVPST.
000500 AUTHOR.         R. H. NAVARRO.
000600 INSTALLATION.   LEDGER SYSTEMS - BATCH POSTING UNIT.
000700 DATE-WRITTEN.   09 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT APPLIES INCOME AND
001200*               EXPENSE POSTINGS TO THE RESIDENT TRANSACTION
001300*               LEDGER (A TRANSFER IS TWO POSTINGS - SEE PFTMAIN
001400*               PARAGRAPH B700).  EACH "POST" CALL RETURNS THE
001500*               OWNER'S RUNNING TOTAL INCOME, RUNNING TOTAL
001600*               EXPENSE, AND THE RUNNING EXPENSE SUM FOR THE
001700*               POSTED CATEGORY SO PFTMAIN CAN DRIVE THE BUDGET-
001800*               EXCEEDED/OVERSPEND CHECK (PFTVLMT) WITHOUT RE-
001900*               READING THE LEDGER ITSELF.  GETFIRST/GETNEXT
002000*               WALK ONE OWNER'S ENTRIES IN POSTING (INSERTION)
002100*               ORDER FOR THE SUMMARY-REPORT TRANSACTION LISTING.
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------*
002500* PFT0013 09/11/1991 RHN    - INITIAL VERSION (POST)
002600* PFT0062 02/09/1998 DCK    - Y2K - LEDGER DATE NOW CARRIED AS
002700*                             CCYYMMDD, SEE LTXNRC COPYBOOK
002800* PFT0081 19/06/1999 DCK    - RETURN RUNNING CATEGORY/TOTAL
002900*                             ACCUMULATORS ON EVERY POST (E-REQ
003000*                             6120 - LIVE BUDGET WARNING)
003100* PFT0104 11/02/2002 RHN    - ADD "GETFIRST"/"GETNEXT" FOR THE
003200*                             SUMMARY-REPORT TRANSACTION LISTING
003300* PFT0126 30/07/2004 MWT    - ADD "SAVE" FUNCTION, RESIZE TABLE
003400*                             FROM 20000 TO 200000 ENTRIES (E-REQ
003500*                             8841 - HOUSEHOLD PLAN ROLLOUT)
003600*----------------------------------------------------------------*
003700        EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TXNLDGR ASSIGN TO DATABASE-PFTTXN
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  TXNLDGR
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS PFT-TRANSACTION-RECORD.
006400     COPY LTXNRC.
006500
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                  PIC X(024) VALUE
007000     "** PROGRAM PFTVPST   **".
007100
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01  WK-C-COMMON.
007400     COPY LCOMWS.
007500
007600 01  WK-C-WORK-AREA.
007700     05  WK-C-LOADED-SWITCH  PIC X(01) VALUE "N".
007800         88  WK-C-TABLE-LOADED           VALUE "Y".
007900         88  WK-C-TABLE-NOT-LOADED       VALUE "N".
008000     05  FILLER              PIC X(03).
008100 01  WK-D-SWITCH-VIEW REDEFINES WK-C-WORK-AREA.
008200     05  WK-D-SWITCH-BYTE    PIC X(01).
008300     05  FILLER              PIC X(03).
008400
008500 01  WK-T-TXN-TABLE.
008600     05  WK-T-TXN-COUNT      PIC S9(07) COMP VALUE ZERO.
008700     05  WK-T-TXN-ENTRY OCCURS 1 TO 200000 TIMES
008800             DEPENDING ON WK-T-TXN-COUNT
008900             INDEXED BY WK-X-TXN.
009000         10  WK-TXN-OWNER            PIC X(20).
009100         10  WK-TXN-TYPE             PIC X(01).
009200             88  WK-TXN-IS-INCOME            VALUE "I".
009300             88  WK-TXN-IS-EXPENSE           VALUE "E".
009400         10  WK-TXN-AMOUNT           PIC S9(09)V99 COMP-3.
009500         10  WK-TXN-CATEGORY         PIC X(20).
009600         10  WK-TXN-DESCRIPTION      PIC X(40).
009700         10  WK-TXN-DATE             PIC 9(08).
009800         10  WK-TXN-TIME             PIC 9(04).
009900 01  WK-T-TXN-OWNER-VIEW REDEFINES WK-T-TXN-TABLE.
010000     05  FILLER                      PIC X(04).
010100     05  WK-T-TXN-OWNER-ENTRY OCCURS 1 TO 200000 TIMES
010200             DEPENDING ON WK-T-TXN-COUNT
010300             INDEXED BY WK-X-TXN-O.
010400         10  WK-TXN-OWNER-KEY        PIC X(20).
010500         10  FILLER                  PIC X(77).
010600
010700 01  WK-B-WORK-AREA.
010800     05  WK-B-TAB-IDX        PIC S9(07) COMP VALUE ZERO.
010850     05  FILLER              PIC X(04).
010900 01  WK-D-WORK-AREA REDEFINES WK-B-WORK-AREA.
011000     05  WK-D-TAB-IDX        PIC S9(07).
011100     05  FILLER              PIC X(05).
011150 77  WK-B-CURSOR-IDX         PIC S9(07) COMP VALUE ZERO.
011300
011400 01  WK-S-ACCUM-AREA.
011500     05  WK-S-INCOME-SUM     PIC S9(09)V99 COMP-3 VALUE ZERO.
011600     05  WK-S-EXPENSE-SUM    PIC S9(09)V99 COMP-3 VALUE ZERO.
011700     05  WK-S-CATEGORY-SUM   PIC S9(09)V99 COMP-3 VALUE ZERO.
011800     05  FILLER              PIC X(04).
011900
012000 EJECT
012100 LINKAGE SECTION.
012200*****************
012300 COPY LPOST.
012400 EJECT
012500*************************************************
012600 PROCEDURE DIVISION USING WK-C-LPOST-RECORD.
012700*************************************************
012800 MAIN-MODULE.
012900     IF  WK-C-TABLE-NOT-LOADED
013000         PERFORM A000-LOAD-TXN-TABLE
013100            THRU A099-LOAD-TXN-TABLE-EX
013200     END-IF.
013300
013400     MOVE "Y"                TO LPOST-RESULT-SWITCH.
013500     MOVE "N"                TO LPOST-EOF-SWITCH.
013600     MOVE SPACES             TO LPOST-MESSAGE.
013700
013800     IF      LPOST-FN-POST
013900             PERFORM B000-POST-FUNCTION
014000                THRU B099-POST-FUNCTION-EX
014100     ELSE IF LPOST-FN-GETFIRST
014200             PERFORM F000-CURSOR-FIRST-FUNCTION
014300                THRU F099-CURSOR-FIRST-FUNCTION-EX
014400     ELSE IF LPOST-FN-GETNEXT
014500             PERFORM F100-CURSOR-NEXT-FUNCTION
014600                THRU F199-CURSOR-NEXT-FUNCTION-EX
014700     ELSE IF LPOST-FN-SAVE
014800             PERFORM Z000-SAVE-TXN-TABLE
014900                THRU Z099-SAVE-TXN-TABLE-EX
015000     END-IF.
015100     GOBACK.
015200
015300*----------------------------------------------------------------*
015400 A000-LOAD-TXN-TABLE.
015500*----------------------------------------------------------------*
015600     MOVE ZERO                TO WK-T-TXN-COUNT.
015700     OPEN INPUT TXNLDGR.
015800     IF  NOT WK-C-SUCCESSFUL
015900         DISPLAY "PFTVPST - OPEN FILE ERROR - TXNLDGR"
016000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016100         GO TO A099-LOAD-TXN-TABLE-EX
016200     END-IF.
016300
016400     PERFORM A010-READ-ONE-TXN THRU A010-READ-ONE-TXN-EX
016500        UNTIL WK-C-EOF.
016600
016700     CLOSE TXNLDGR.
016800     SET WK-C-TABLE-LOADED    TO TRUE.
016900     MOVE WK-T-TXN-COUNT      TO WK-D-TAB-IDX.
017000     DISPLAY "PFTVPST - TRANSACTION LEDGER LOADED, ENTRIES = "
017100             WK-D-TAB-IDX.
017200
017300*----------------------------------------------------------------*
017400 A099-LOAD-TXN-TABLE-EX.
017500*----------------------------------------------------------------*
017600     EXIT.
017700
017800*----------------------------------------------------------------*
017900 A010-READ-ONE-TXN.
018000*----------------------------------------------------------------*
018100     READ TXNLDGR.
018200     IF  WK-C-END-OF-FILE
018300         SET WK-C-EOF         TO TRUE
018400     ELSE
018500         ADD 1 TO WK-T-TXN-COUNT
018600         MOVE TXN-OWNER-LOGIN TO
018700              WK-TXN-OWNER      (WK-T-TXN-COUNT)
018800         MOVE TXN-TYPE        TO
018900              WK-TXN-TYPE       (WK-T-TXN-COUNT)
019000         MOVE TXN-AMOUNT      TO
019100              WK-TXN-AMOUNT     (WK-T-TXN-COUNT)
019200         MOVE TXN-CATEGORY    TO
019300              WK-TXN-CATEGORY   (WK-T-TXN-COUNT)
019400         MOVE TXN-DESCRIPTION TO
019500              WK-TXN-DESCRIPTION (WK-T-TXN-COUNT)
019600         MOVE TXN-DATE        TO
019700              WK-TXN-DATE       (WK-T-TXN-COUNT)
019800         MOVE TXN-TIME        TO
019900              WK-TXN-TIME       (WK-T-TXN-COUNT)
020000     END-IF.
020100
020200*----------------------------------------------------------------*
020300 A010-READ-ONE-TXN-EX.
020400*----------------------------------------------------------------*
020500     EXIT.
020600
020700*----------------------------------------------------------------*
020800 B000-POST-FUNCTION.
020900*----------------------------------------------------------------*
021000     ADD 1 TO WK-T-TXN-COUNT.
021100     MOVE LPOST-OWNER-LOGIN   TO WK-TXN-OWNER (WK-T-TXN-COUNT).
021200     MOVE LPOST-TYPE          TO WK-TXN-TYPE  (WK-T-TXN-COUNT).
021300     MOVE LPOST-AMOUNT        TO WK-TXN-AMOUNT (WK-T-TXN-COUNT).
021400     MOVE LPOST-CATEGORY      TO WK-TXN-CATEGORY
021500                                  (WK-T-TXN-COUNT).
021600     MOVE LPOST-DESCRIPTION   TO WK-TXN-DESCRIPTION
021700                                  (WK-T-TXN-COUNT).
021800     MOVE LPOST-DATE          TO WK-TXN-DATE  (WK-T-TXN-COUNT).
021900     MOVE LPOST-TIME          TO WK-TXN-TIME  (WK-T-TXN-COUNT).
022000
022100     PERFORM C000-SUMMARIZE-OWNER
022200        THRU C099-SUMMARIZE-OWNER-EX.
022300
022400     MOVE WK-S-INCOME-SUM     TO LPOST-TOTAL-INCOME.
022500     MOVE WK-S-EXPENSE-SUM    TO LPOST-TOTAL-EXPENSE.
022600     MOVE WK-S-CATEGORY-SUM   TO LPOST-CAT-EXPENSE-SUM.
022700
022800*----------------------------------------------------------------*
022900 B099-POST-FUNCTION-EX.
023000*----------------------------------------------------------------*
023100     EXIT.
023200
023300*----------------------------------------------------------------*
023400 C000-SUMMARIZE-OWNER.
023500*----------------------------------------------------------------*
023600     MOVE ZERO                TO WK-S-INCOME-SUM
023700                                 WK-S-EXPENSE-SUM
023800                                 WK-S-CATEGORY-SUM.
023900
024000     PERFORM C010-ACCUM-ONE-ENTRY THRU C010-ACCUM-ONE-ENTRY-EX
024100        VARYING WK-B-TAB-IDX FROM 1 BY 1
024200        UNTIL WK-B-TAB-IDX > WK-T-TXN-COUNT.
024300
024400*----------------------------------------------------------------*
024500 C099-SUMMARIZE-OWNER-EX.
024600*----------------------------------------------------------------*
024700     EXIT.
024800
024900*----------------------------------------------------------------*
025000 C010-ACCUM-ONE-ENTRY.
025100*----------------------------------------------------------------*
025200     IF  WK-TXN-OWNER (WK-B-TAB-IDX) = LPOST-OWNER-LOGIN
025300         IF  WK-TXN-IS-INCOME (WK-B-TAB-IDX)
025400             ADD WK-TXN-AMOUNT (WK-B-TAB-IDX)
025500                               TO WK-S-INCOME-SUM
025600         ELSE
025700             ADD WK-TXN-AMOUNT (WK-B-TAB-IDX)
025800                               TO WK-S-EXPENSE-SUM
025900             IF  WK-TXN-CATEGORY (WK-B-TAB-IDX) = LPOST-CATEGORY
026000                 ADD WK-TXN-AMOUNT (WK-B-TAB-IDX)
026100                               TO WK-S-CATEGORY-SUM
026200             END-IF
026300         END-IF
026400     END-IF.
026500
026600*----------------------------------------------------------------*
026700 C010-ACCUM-ONE-ENTRY-EX.
026800*----------------------------------------------------------------*
026900     EXIT.
027000
027100*----------------------------------------------------------------*
027200 F000-CURSOR-FIRST-FUNCTION.
027300*----------------------------------------------------------------*
027400     MOVE ZERO                TO WK-B-CURSOR-IDX.
027500     PERFORM F200-ADVANCE-CURSOR THRU F299-ADVANCE-CURSOR-EX.
027600
027700*----------------------------------------------------------------*
027800 F099-CURSOR-FIRST-FUNCTION-EX.
027900*----------------------------------------------------------------*
028000     EXIT.
028100
028200*----------------------------------------------------------------*
028300 F100-CURSOR-NEXT-FUNCTION.
028400*----------------------------------------------------------------*
028500     PERFORM F200-ADVANCE-CURSOR THRU F299-ADVANCE-CURSOR-EX.
028600
028700*----------------------------------------------------------------*
028800 F199-CURSOR-NEXT-FUNCTION-EX.
028900*----------------------------------------------------------------*
029000     EXIT.
029100
029200*----------------------------------------------------------------*
029300 F200-ADVANCE-CURSOR.
029400*----------------------------------------------------------------*
029500     ADD 1 TO WK-B-CURSOR-IDX.
029600     PERFORM F210-SKIP-OTHER-OWNERS THRU F210-SKIP-OTHER-OWNERS-EX
029700        UNTIL WK-B-CURSOR-IDX > WK-T-TXN-COUNT
029800           OR WK-TXN-OWNER (WK-B-CURSOR-IDX) = LPOST-OWNER-LOGIN.
029900
030000     IF  WK-B-CURSOR-IDX > WK-T-TXN-COUNT
030100         MOVE "Y"             TO LPOST-EOF-SWITCH
030200     ELSE
030300         MOVE WK-TXN-TYPE        (WK-B-CURSOR-IDX)
030400                                  TO LPOST-TYPE
030500         MOVE WK-TXN-AMOUNT      (WK-B-CURSOR-IDX)
030600                                  TO LPOST-AMOUNT
030700         MOVE WK-TXN-CATEGORY    (WK-B-CURSOR-IDX)
030800                                  TO LPOST-CATEGORY
030900         MOVE WK-TXN-DESCRIPTION (WK-B-CURSOR-IDX)
031000                                  TO LPOST-DESCRIPTION
031100         MOVE WK-TXN-DATE        (WK-B-CURSOR-IDX)
031200                                  TO LPOST-DATE
031300         MOVE WK-TXN-TIME        (WK-B-CURSOR-IDX)
031400                                  TO LPOST-TIME
031500     END-IF.
031600
031700*----------------------------------------------------------------*
031800 F299-ADVANCE-CURSOR-EX.
031900*----------------------------------------------------------------*
032000     EXIT.
032100
032200*----------------------------------------------------------------*
032300 F210-SKIP-OTHER-OWNERS.
032400*----------------------------------------------------------------*
032500     ADD 1 TO WK-B-CURSOR-IDX.
032600
032700*----------------------------------------------------------------*
032800 F210-SKIP-OTHER-OWNERS-EX.
032900*----------------------------------------------------------------*
033000     EXIT.
033100
033200*----------------------------------------------------------------*
033300 Z000-SAVE-TXN-TABLE.
033400*----------------------------------------------------------------*
033500     OPEN OUTPUT TXNLDGR.
033600     IF  NOT WK-C-SUCCESSFUL
033700         DISPLAY "PFTVPST - OPEN FILE ERROR - TXNLDGR"
033800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033900         GO TO Z099-SAVE-TXN-TABLE-EX
034000     END-IF.
034100
034200     MOVE ZERO                TO WK-B-TAB-IDX.
034300     PERFORM Z010-WRITE-ONE-TXN THRU Z010-WRITE-ONE-TXN-EX
034400        VARYING WK-B-TAB-IDX FROM 1 BY 1
034500        UNTIL WK-B-TAB-IDX > WK-T-TXN-COUNT.
034600
034700     CLOSE TXNLDGR.
034800
034900*----------------------------------------------------------------*
035000 Z099-SAVE-TXN-TABLE-EX.
035100*----------------------------------------------------------------*
035200     EXIT.
035300
035400*----------------------------------------------------------------*
035500 Z010-WRITE-ONE-TXN.
035600*----------------------------------------------------------------*
035700     MOVE SPACES              TO PFT-TRANSACTION-RECORD.
035800     MOVE WK-TXN-OWNER       (WK-B-TAB-IDX) TO TXN-OWNER-LOGIN.
035900     MOVE WK-TXN-TYPE        (WK-B-TAB-IDX) TO TXN-TYPE.
036000     MOVE WK-TXN-AMOUNT      (WK-B-TAB-IDX) TO TXN-AMOUNT.
036100     MOVE WK-TXN-CATEGORY    (WK-B-TAB-IDX) TO TXN-CATEGORY.
036200     MOVE WK-TXN-DESCRIPTION (WK-B-TAB-IDX) TO TXN-DESCRIPTION.
036300     MOVE WK-TXN-DATE        (WK-B-TAB-IDX) TO TXN-DATE.
036400     MOVE WK-TXN-TIME        (WK-B-TAB-IDX) TO TXN-TIME.
036500     WRITE PFT-TRANSACTION-RECORD.
036600
036700*----------------------------------------------------------------*
036800 Z010-WRITE-ONE-TXN-EX.
036900*----------------------------------------------------------------*
037000     EXIT.
037100
037200******************************************************************
037300*************** END OF PROGRAM SOURCE - PFTVPST ****************
037400******************************************************************
