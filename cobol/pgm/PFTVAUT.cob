000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PFTVAUT.
000500 AUTHOR.         R. H. NAVARRO.
000600 INSTALLATION.   LEDGER SYSTEMS - BATCH POSTING UNIT.
000700 DATE-WRITTEN.   09 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND APPLY
001200*               REGISTER/LOGIN REQUESTS AGAINST THE USER MASTER
001300*               (AUTHSERVICE).  THE USER MASTER IS LOADED INTO
001400*               TABLE WK-T-USER ON THE FIRST CALL OF THE RUN AND
001500*               KEPT RESIDENT (THIS PROGRAM IS NOT "INITIAL") SO
001600*               A LOGIN REGISTERED EARLIER IN THE SAME RUN IS
001700*               VISIBLE TO A LATER LOGIN REQUEST.  A "SAVE" CALL
001800*               AT END OF RUN REWRITES THE MASTER FROM THE TABLE.
001900*
002000*               CALLER IS RESPONSIBLE FOR THE BLANK-LOGIN/BLANK-
002100*               PASSWORD AND PATH-TRAVERSAL EDITS (THE PLAINTEXT
002200*               PASSWORD NEVER REACHES THIS PROGRAM) AND FOR
002300*               HASHING THE PASSWORD VIA PFTXHSH BEFORE CALLING.
002400*----------------------------------------------------------------*
002500* HISTORY OF MODIFICATION:
002600*----------------------------------------------------------------*
002700* PFT0011 09/11/1991 RHN    - INITIAL VERSION (REGISTER, LOGIN)
002800* PFT0060 02/09/1998 DCK    - Y2K REVIEW - NO DATE FIELDS ON THE
002900*                             USER MASTER, NO CHANGE REQUIRED
003000* PFT0079 19/06/1999 DCK    - ADD "LOOKUP" FUNCTION FOR THE
003100*                             TRANSFER-RECIPIENT-EXISTS CHECK
003200* PFT0124 30/07/2004 MWT    - ADD "SAVE" FUNCTION, RESIZE TABLE
003300*                             FROM 500 TO 2000 ENTRIES (E-REQ
003400*                             8841 - HOUSEHOLD PLAN ROLLOUT)
003450* PFT0149 11/03/2011 JLT    - ADD WK-B-SCAN-COUNT (REQ 91177 -
003460*                             AUDIT ASKED HOW MANY TABLE COMPARES
003470*                             A LOGIN SCAN TAKES ON BUSY DAYS)
003500*----------------------------------------------------------------*
003600        EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS UPSI-SWITCH-0
004500                     ON  STATUS IS U0-ON
004600                     OFF STATUS IS U0-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USRMSTR ASSIGN TO DATABASE-PFTUSR
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  USRMSTR
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS PFT-USER-RECORD.
006300     COPY LUSRRC.
006400
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                  PIC X(024) VALUE
006900     "** PROGRAM PFTVAUT   **".
007000
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-COMMON.
007300     COPY LCOMWS.
007400
007500 01  WK-C-WORK-AREA.
007600     05  WK-C-LOADED-SWITCH  PIC X(01) VALUE "N".
007700         88  WK-C-TABLE-LOADED           VALUE "Y".
007800         88  WK-C-TABLE-NOT-LOADED       VALUE "N".
007900     05  WK-C-FOUND-SWITCH   PIC X(01) VALUE "N".
008000         88  WK-C-ENTRY-FOUND            VALUE "Y".
008100         88  WK-C-ENTRY-NOT-FOUND        VALUE "N".
008200     05  FILLER              PIC X(02).
008300 01  WK-D-SWITCH-VIEW REDEFINES WK-C-WORK-AREA.
008400     05  WK-D-SWITCH-PAIR    PIC X(02).
008500     05  FILLER              PIC X(02).
008600
008700 01  WK-T-USER-TABLE.
008800     05  WK-T-USER-COUNT     PIC S9(05) COMP VALUE ZERO.
008900     05  WK-T-USER-ENTRY OCCURS 1 TO 2000 TIMES
009000             DEPENDING ON WK-T-USER-COUNT
009100             INDEXED BY WK-X-USER.
009200         10  WK-USR-LOGIN            PIC X(20).
009300         10  WK-USR-PASSWORD-HASH    PIC X(64).
009400 01  WK-T-USER-KEY-VIEW REDEFINES WK-T-USER-TABLE.
009500     05  FILLER                      PIC X(04).
009600     05  WK-T-USER-KEY-ENTRY OCCURS 1 TO 2000 TIMES
009700             DEPENDING ON WK-T-USER-COUNT
009800             INDEXED BY WK-X-USER-K.
009900         10  WK-USR-LOGIN-AND-HASH   PIC X(84).
010000
010100 01  WK-B-SUBSCRIPT.
010200     05  WK-B-TAB-IDX        PIC S9(05) COMP VALUE ZERO.
010300 01  WK-D-SUBSCRIPT-DISPLAY REDEFINES WK-B-SUBSCRIPT.
010400     05  WK-D-TAB-IDX        PIC S9(05).
010500     05  FILLER              PIC X(01).
010550 77  WK-B-SCAN-COUNT         PIC S9(05) COMP VALUE ZERO.
010600
010700 EJECT
010800 LINKAGE SECTION.
010900*****************
011000 COPY LAUTH.
011100 EJECT
011200*************************************************
011300 PROCEDURE DIVISION USING WK-C-LAUTH-RECORD.
011400*************************************************
011500 MAIN-MODULE.
011600     IF  WK-C-TABLE-NOT-LOADED
011700         PERFORM A000-LOAD-USER-TABLE
011800            THRU A099-LOAD-USER-TABLE-EX
011900     END-IF.
012000
012100     MOVE "Y"                TO LAUTH-RESULT-SWITCH.
012200     MOVE SPACES             TO LAUTH-MESSAGE.
012300
012400     IF      LAUTH-FN-REGISTER
012500             PERFORM B000-REGISTER-FUNCTION
012600                THRU B099-REGISTER-FUNCTION-EX
012700     ELSE IF LAUTH-FN-LOGIN
012800             PERFORM C000-LOGIN-FUNCTION
012900                THRU C099-LOGIN-FUNCTION-EX
013000     ELSE IF LAUTH-FN-LOOKUP
013100             PERFORM D000-LOOKUP-FUNCTION
013200                THRU D099-LOOKUP-FUNCTION-EX
013300     ELSE IF LAUTH-FN-SAVE
013400             PERFORM Z000-SAVE-USER-TABLE
013500                THRU Z099-SAVE-USER-TABLE-EX
013600     END-IF.
013700     GOBACK.
013800
013900*----------------------------------------------------------------*
014000 A000-LOAD-USER-TABLE.
014100*----------------------------------------------------------------*
014200     MOVE ZERO                TO WK-T-USER-COUNT.
014300     OPEN INPUT USRMSTR.
014400     IF  NOT WK-C-SUCCESSFUL
014500         DISPLAY "PFTVAUT - OPEN FILE ERROR - USRMSTR"
014600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014700         GO TO A099-LOAD-USER-TABLE-EX
014800     END-IF.
014900
015000     PERFORM A010-READ-ONE-USER THRU A010-READ-ONE-USER-EX
015100        UNTIL WK-C-EOF.
015200
015300     CLOSE USRMSTR.
015400     SET WK-C-TABLE-LOADED    TO TRUE.
015500     MOVE WK-T-USER-COUNT     TO WK-B-TAB-IDX.
015600     DISPLAY "PFTVAUT - USER MASTER LOADED, ENTRIES = "
015700             WK-D-TAB-IDX.
015800
015900*----------------------------------------------------------------*
016000 A099-LOAD-USER-TABLE-EX.
016100*----------------------------------------------------------------*
016200     EXIT.
016300
016400*----------------------------------------------------------------*
016500 A010-READ-ONE-USER.
016600*----------------------------------------------------------------*
016700     READ USRMSTR.
016800     IF  WK-C-END-OF-FILE
016900         SET WK-C-EOF         TO TRUE
017000     ELSE
017100         ADD 1 TO WK-T-USER-COUNT
017200         MOVE USR-LOGIN          TO
017300              WK-USR-LOGIN (WK-T-USER-COUNT)
017400         MOVE USR-PASSWORD-HASH  TO
017500              WK-USR-PASSWORD-HASH (WK-T-USER-COUNT)
017600     END-IF.
017700
017800*----------------------------------------------------------------*
017900 A010-READ-ONE-USER-EX.
018000*----------------------------------------------------------------*
018100     EXIT.
018200
018300*----------------------------------------------------------------*
018400 B000-REGISTER-FUNCTION.
018500*----------------------------------------------------------------*
018600     PERFORM E000-SEARCH-BY-LOGIN THRU E099-SEARCH-BY-LOGIN-EX.
018700
018800     IF  WK-C-ENTRY-FOUND
018900         MOVE "N"             TO LAUTH-RESULT-SWITCH
019000         MOVE WK-C-MSG-DUP-LOGIN TO LAUTH-MESSAGE
019100     ELSE
019200         ADD 1 TO WK-T-USER-COUNT
019300         MOVE LAUTH-LOGIN         TO
019400              WK-USR-LOGIN (WK-T-USER-COUNT)
019500         MOVE LAUTH-PASSWORD-HASH TO
019600              WK-USR-PASSWORD-HASH (WK-T-USER-COUNT)
019700     END-IF.
019800
019900*----------------------------------------------------------------*
020000 B099-REGISTER-FUNCTION-EX.
020100*----------------------------------------------------------------*
020200     EXIT.
020300
020400*----------------------------------------------------------------*
020500 C000-LOGIN-FUNCTION.
020600*----------------------------------------------------------------*
020700     PERFORM E000-SEARCH-BY-LOGIN THRU E099-SEARCH-BY-LOGIN-EX.
020800
020900     IF  WK-C-ENTRY-NOT-FOUND
021000         MOVE "N"             TO LAUTH-RESULT-SWITCH
021100         MOVE WK-C-MSG-NOT-FOUND TO LAUTH-MESSAGE
021200     ELSE
021300         IF  WK-USR-PASSWORD-HASH (WK-B-TAB-IDX)
021400                 NOT = LAUTH-PASSWORD-HASH
021500             MOVE "N"             TO LAUTH-RESULT-SWITCH
021600             MOVE WK-C-MSG-BAD-PASSWORD TO LAUTH-MESSAGE
021700         END-IF
021800     END-IF.
021900
022000*----------------------------------------------------------------*
022100 C099-LOGIN-FUNCTION-EX.
022200*----------------------------------------------------------------*
022300     EXIT.
022400
022500*----------------------------------------------------------------*
022600 D000-LOOKUP-FUNCTION.                                            PFT0079 
022700*----------------------------------------------------------------*
022800     PERFORM E000-SEARCH-BY-LOGIN THRU E099-SEARCH-BY-LOGIN-EX.
022900
023000     IF  WK-C-ENTRY-NOT-FOUND
023100         MOVE "N"             TO LAUTH-RESULT-SWITCH
023200         MOVE WK-C-MSG-NOT-FOUND TO LAUTH-MESSAGE
023300     END-IF.
023400
023500*----------------------------------------------------------------*
023600 D099-LOOKUP-FUNCTION-EX.
023700*----------------------------------------------------------------*
023800     EXIT.
023900
024000*----------------------------------------------------------------*
024100 E000-SEARCH-BY-LOGIN.
024200*----------------------------------------------------------------*
024300     SET WK-C-ENTRY-NOT-FOUND TO TRUE.
024400     MOVE ZERO                TO WK-B-TAB-IDX.
024450     MOVE ZERO                TO WK-B-SCAN-COUNT.
024500
024600     IF  WK-T-USER-COUNT > ZERO
024700         PERFORM E010-COMPARE-ONE-ENTRY
024800            THRU E010-COMPARE-ONE-ENTRY-EX
024900            VARYING WK-B-TAB-IDX FROM 1 BY 1
025000            UNTIL WK-B-TAB-IDX > WK-T-USER-COUNT
025100               OR WK-C-ENTRY-FOUND
025200     END-IF.
025300
025400*----------------------------------------------------------------*
025500 E099-SEARCH-BY-LOGIN-EX.
025600*----------------------------------------------------------------*
025700     EXIT.
025800
025900*----------------------------------------------------------------*
026000 E010-COMPARE-ONE-ENTRY.
026100*----------------------------------------------------------------*
026150     ADD 1 TO WK-B-SCAN-COUNT.
026200     IF  WK-USR-LOGIN (WK-B-TAB-IDX) = LAUTH-LOGIN
026300         SET WK-C-ENTRY-FOUND TO TRUE
026400     END-IF.
026500
026600*----------------------------------------------------------------*
026700 E010-COMPARE-ONE-ENTRY-EX.
026800*----------------------------------------------------------------*
026900     EXIT.
027000
027100*----------------------------------------------------------------*
027200 Z000-SAVE-USER-TABLE.                                            PFT0124 
027300*----------------------------------------------------------------*
027400     OPEN OUTPUT USRMSTR.
027500     IF  NOT WK-C-SUCCESSFUL
027600         DISPLAY "PFTVAUT - OPEN FILE ERROR - USRMSTR"
027700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027800         GO TO Z099-SAVE-USER-TABLE-EX
027900     END-IF.
028000
028100     MOVE ZERO                TO WK-B-TAB-IDX.
028200     PERFORM Z010-WRITE-ONE-USER THRU Z010-WRITE-ONE-USER-EX
028300        VARYING WK-B-TAB-IDX FROM 1 BY 1
028400        UNTIL WK-B-TAB-IDX > WK-T-USER-COUNT.
028500
028600     CLOSE USRMSTR.
028700
028800*----------------------------------------------------------------*
028900 Z099-SAVE-USER-TABLE-EX.
029000*----------------------------------------------------------------*
029100     EXIT.
029200
029300*----------------------------------------------------------------*
029400 Z010-WRITE-ONE-USER.
029500*----------------------------------------------------------------*
029600     MOVE SPACES              TO PFT-USER-RECORD.
029700     MOVE WK-USR-LOGIN (WK-B-TAB-IDX)         TO USR-LOGIN.
029800     MOVE WK-USR-PASSWORD-HASH (WK-B-TAB-IDX) TO
029900          USR-PASSWORD-HASH.
030000     WRITE PFT-USER-RECORD.
030100
030200*----------------------------------------------------------------*
030300 Z010-WRITE-ONE-USER-EX.
030400*----------------------------------------------------------------*
030500     EXIT.
030600
030700******************************************************************
030800*************** END OF PROGRAM SOURCE - PFTVAUT ****************
030900******************************************************************
