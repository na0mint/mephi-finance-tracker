000100*----------------------------------------------------------------*
000200* LCOMWS.CPY
000300* COMMON WORK AREA - LEDGER POSTING & REPORTING BATCH (PFT SYS)
000400* COPIED INTO WORKING-STORAGE BY EVERY PFTxxxx PROGRAM UNDER A
000500* SINGLE 01 WK-C-COMMON SO ALL PROGRAMS SHARE THE SAME FILE
000600* STATUS CONDITION NAMES, SWITCHES, DATE/TIME FIELDS AND ERROR
000700* LITERALS.
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------------*
001100* PFT0001 09/11/1991 RHN    - INITIAL VERSION, LIFTED FROM THE
001200*                             STP ASCMWS COMMON AREA FOR USE BY
001300*                             THE NEW LEDGER POSTING SUBSYSTEM
001400* PFT0037 14/03/1994 RHN    - ADD WK-C-TODAY-CCYYMMDD/WK-C-NOW
001500*                             FOR TRANSACTION DATE/TIME STAMPING
001600* PFT0058 02/09/1998 DCK    - Y2K: WK-C-CENTURY ADDED, DATE
001700*                             FIELDS WIDENED TO 4-DIGIT YEAR
001800* PFT0102 21/05/2003 MWT    - ADD WK-C-REJECT-COUNT/WK-C-TOTAL
001900*                             GROUP FOR CONTROL-TOTAL REPORTING
002000* PFT0127 30/07/2004 MWT    - ADD WK-C-MSG-BAD-LOGIN (E-REQ 8841 -
002100*                             REJECT PATH-SEPARATOR/".." LOGINS)
002200*----------------------------------------------------------------*
002300 01  WK-C-COMMON.
002400     05  WK-C-FILE-STATUS            PIC X(02).
002500         88  WK-C-SUCCESSFUL                   VALUE "00".
002600         88  WK-C-DUPLICATE-KEY                VALUE "22".
002700         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002800         88  WK-C-END-OF-FILE                  VALUE "10".
002900     05  WK-C-PGM-SWITCHES.
003000         10  WK-C-EOF-SWITCH          PIC X(01) VALUE "N".
003100             88  WK-C-EOF                       VALUE "Y".
003200             88  WK-C-NOT-EOF                   VALUE "N".
003300         10  WK-C-REJECT-SWITCH       PIC X(01) VALUE "N".
003400             88  WK-C-REJECTED                  VALUE "Y".
003500             88  WK-C-NOT-REJECTED              VALUE "N".
003600         10  WK-C-LOGGED-IN-SWITCH    PIC X(01) VALUE "N".
003700             88  WK-C-IS-LOGGED-IN              VALUE "Y".
003800             88  WK-C-IS-NOT-LOGGED-IN          VALUE "N".
003900     05  WK-C-TODAY.
004000         10  WK-C-CENTURY             PIC 9(02).
004100         10  WK-C-TODAY-YYMMDD        PIC 9(06).
004200     05  WK-C-TODAY-CCYYMMDD REDEFINES WK-C-TODAY
004300                                      PIC 9(08).
004400     05  WK-C-NOW                     PIC 9(04).
004500     05  WK-C-CURRENT-LOGIN           PIC X(20) VALUE SPACES.
004600     05  WK-C-ERROR-TEXT              PIC X(60) VALUE SPACES.
004700     05  WK-C-LITERALS.
004800         10  C-CMD-REGISTER           PIC X(15) VALUE
004900             "REGISTER".
005000         10  C-CMD-LOGIN              PIC X(15) VALUE
005100             "LOGIN".
005200         10  C-CMD-CREATE-CAT         PIC X(15) VALUE
005300             "CREATE-CATEGORY".
005400         10  C-CMD-SET-BUDGET         PIC X(15) VALUE
005500             "SET-BUDGET".
005600         10  C-CMD-ADD-INCOME         PIC X(15) VALUE
005700             "ADD-INCOME".
005800         10  C-CMD-ADD-EXPENSE        PIC X(15) VALUE
005900             "ADD-EXPENSE".
006000         10  C-CMD-TRANSFER           PIC X(15) VALUE
006100             "TRANSFER".
006200         10  C-CMD-SHOW-SUMMARY       PIC X(15) VALUE
006300             "SHOW-SUMMARY".
006400         10  C-CAT-TRANSFER-OUT       PIC X(20) VALUE
006500             "transfer-out".
006600         10  C-CAT-TRANSFER-IN        PIC X(20) VALUE
006700             "transfer-in".
006800         10  C-TYPE-INCOME            PIC X(01) VALUE "I".
006900         10  C-TYPE-EXPENSE           PIC X(01) VALUE "E".
007000     05  WK-C-MSG-BLANK-LOGIN         PIC X(60) VALUE
007100         "Логин/Пароль не может
007150-       " быть пустым.".
007200     05  WK-C-MSG-DUP-LOGIN           PIC X(60) VALUE
007300         "Пользователь с таким логином
007350-       " уже существует.".
007400     05  WK-C-MSG-NOT-FOUND           PIC X(60) VALUE
007500         "Пользователь не найден.".
007600     05  WK-C-MSG-BAD-PASSWORD        PIC X(60) VALUE
007700         "Неверный пароль.".
007800     05  WK-C-MSG-BAD-LOGIN           PIC X(60) VALUE
007900         "Недопустимый логин.".
008000     05  WK-C-CONTROL-TOTALS.
008100         10  WK-C-REJECT-COUNT        PIC S9(7) COMP
008200                                                 VALUE ZERO.
008300         10  WK-C-TOTAL-REQUESTS      PIC S9(7) COMP
008400                                                 VALUE ZERO.
008500     05  FILLER                       PIC X(10) VALUE SPACES.
008600*----------------------------------------------------------------*
008700* END OF LCOMWS.CPY
008800*----------------------------------------------------------------*
