000100*----------------------------------------------------------------*
000200* LHASH.CPY
000300* LINKAGE PARAMETER RECORD FOR PFTXHSH (PASSWORD HASH UTILITY).
000400* THE CALLER MOVES THE PLAINTEXT PASSWORD LEFT-JUSTIFIED AND
000500* SETS -PASSWORD-LEN TO ITS TRUE LENGTH (TRAILING BLANKS ON THE
000600* FIELD ITSELF ARE NOT PART OF THE PASSWORD AND MUST NOT BE
000700* HASHED); PFTXHSH RETURNS THE 64-CHARACTER LOWER-CASE HEX
000800* DIGEST.
000900*----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------------*
001200* PFT0010 09/11/1991 RHN    - INITIAL VERSION
001300* PFT0059 02/09/1998 DCK    - Y2K REVIEW - NO DATE FIELDS ON
001400*                             THIS RECORD, NO CHANGE REQUIRED
001500* PFT0117 30/07/2004 MWT    - SWITCH FROM THE RETIRED IN-HOUSE
001600*                             CHECKSUM TO THE OS/400 QC3CALCH
001700*                             CRYPTOGRAPHIC SERVICES API (SHA-
001800*                             256) PER SECURITY DIRECTIVE 04-19
001900*----------------------------------------------------------------*
002000 01  WK-C-LHASH-RECORD.
002100     05  LHASH-INPUT.
002200         10  LHASH-PASSWORD            PIC X(64).
002300         10  LHASH-PASSWORD-LEN        PIC S9(04) COMP.
002400     05  LHASH-OUTPUT.
002500         10  LHASH-DIGEST-HEX          PIC X(64).
002600     05  FILLER                        PIC X(08) VALUE SPACES.
002700*----------------------------------------------------------------*
002800* END OF LHASH.CPY
002900*----------------------------------------------------------------*
