000100*----------------------------------------------------------------*
000200* LCATRC.CPY
000300* CATEGORY MASTER RECORD LAYOUT - ONE ENTRY PER (USER, CATEGORY)
000400* FILE: PFTCAT (CATEGORY-MASTER) - SEQUENTIAL, COVERS ALL USERS
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* PFT0003 09/11/1991 RHN    - INITIAL VERSION
000900* PFT0040 22/04/1994 RHN    - WIDEN CAT-BUDGET FROM S9(7)V99 TO
001000*                             S9(9)V99 - BUDGETS OVERFLOWING ON
001100*                             HOUSEHOLD-SUMMARY RUNS
001200* PFT0060 02/09/1998 DCK    - Y2K REVIEW - NO DATE FIELDS ON
001300*                             THIS RECORD, NO CHANGE REQUIRED
001400*----------------------------------------------------------------*
001500 01  PFT-CATEGORY-RECORD.
001600*                        OWNING USER'S LOGIN
001700     05  CAT-OWNER-LOGIN              PIC X(20).
001800*                        CATEGORY NAME
001900     05  CAT-NAME                     PIC X(20).
002000*                        BUDGET CEILING FOR THIS CATEGORY, ZERO
002100*                        OR POSITIVE, 2 DECIMAL PLACES - A
002200*                        ZERO BUDGET MEANS "NO LIMIT SET"
002300     05  CAT-BUDGET                   PIC S9(9)V99 COMP-3.
002400*                        RESERVED FOR FUTURE USE
002500     05  FILLER                       PIC X(04) VALUE SPACES.
002600*----------------------------------------------------------------*
002700* ALTERNATE VIEW - SPLITS THE OWNER/NAME KEY OUT AS A SINGLE
002800* 40-BYTE COMPARAND FOR THE CONTROL-BREAK LOGIC IN PFTMAIN.
002900*----------------------------------------------------------------*
003000 01  PFT-CATEGORY-RECORD-KEY REDEFINES PFT-CATEGORY-RECORD.
003100     05  CATK-OWNER-AND-NAME          PIC X(40).
003200     05  FILLER                       PIC X(15).
003300*----------------------------------------------------------------*
003400* END OF LCATRC.CPY
003500*----------------------------------------------------------------*
