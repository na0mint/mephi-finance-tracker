000100*----------------------------------------------------------------*
000200* LUSRRC.CPY
000300* USER MASTER RECORD LAYOUT - ONE ENTRY PER REGISTERED USER
000400* FILE: PFTUSR (USER-MASTER) - SEQUENTIAL, NO DUPLICATE LOGINS
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* PFT0002 09/11/1991 RHN    - INITIAL VERSION
000900* PFT0059 02/09/1998 DCK    - Y2K REVIEW - NO DATE FIELDS ON
001000*                             THIS RECORD, NO CHANGE REQUIRED
001100* PFT0115 30/07/2004 MWT    - ADD FILLER RESERVE FOR A FUTURE
001200*                             ACCOUNT-STATUS BYTE (E-REQ 8841)
001300*----------------------------------------------------------------*
001400 01  PFT-USER-RECORD.
001500*                        USER LOGIN, LEFT-JUSTIFIED, BLANK
001600*                        PADDED - NATURAL KEY, NO DUPLICATES
001700     05  USR-LOGIN                   PIC X(20).
001800*                        SHA-256 DIGEST OF THE USER'S PASSWORD,
001900*                        RENDERED AS 64 LOWER-CASE HEX DIGITS -
002000*                        THE ONLY COPY OF THE CREDENTIAL KEPT
002100     05  USR-PASSWORD-HASH            PIC X(64).
002200*                        RESERVED FOR FUTURE USE (E-REQ 8841)
002300     05  FILLER                       PIC X(05) VALUE SPACES.
002400*----------------------------------------------------------------*
002500* ALTERNATE VIEW - USED BY THE DUMP/REPAIR UTILITY TO DISPLAY
002600* THE STORED HASH AS TWO 32-CHARACTER HALVES ON AN 80-COLUMN
002700* CONSOLE SESSION.
002800*----------------------------------------------------------------*
002900 01  PFT-USER-RECORD-DUMP REDEFINES PFT-USER-RECORD.
003000     05  USRD-LOGIN                   PIC X(20).
003100     05  USRD-HASH-HALF-1             PIC X(32).
003200     05  USRD-HASH-HALF-2             PIC X(32).
003300     05  FILLER                       PIC X(05).
003400*----------------------------------------------------------------*
003500* END OF LUSRRC.CPY
003600*----------------------------------------------------------------*
