000100*----------------------------------------------------------------*
000200* LPOST.CPY
000300* LINKAGE PARAMETER RECORD FOR PFTVPST (INCOME/EXPENSE POSTING
000400* ROUTINE).  PFTVPST KEEPS ITS OWN RESIDENT COPY OF THE
000500* TRANSACTION LEDGER ACROSS CALLS AND ANSWERS GETFIRST/GETNEXT
000600* CURSOR REQUESTS IN INSERTION ORDER FOR THE SUMMARY REPORT.
000700* ON A "POST" CALL IT ALSO RETURNS THE RUNNING CATEGORY-EXPENSE
000800* AND USER INCOME/EXPENSE TOTALS SO THE CALLER CAN DRIVE THE
000900* BUDGET-EXCEEDED AND OVERSPEND CHECKS (PFTVLMT).
001000*----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*----------------------------------------------------------------*
001300* PFT0008 09/11/1991 RHN    - INITIAL VERSION (POST)
001400* PFT0077 19/06/1999 DCK    - RETURN RUNNING CATEGORY/TOTAL
001500*                             ACCUMULATORS ON EVERY POST SO THE
001600*                             CALLER NO LONGER HAS TO RE-READ
001700*                             THE LEDGER FOR THE LIMIT CHECK
001800* PFT0101 11/02/2002 RHN    - ADD "GETFIRST"/"GETNEXT" FOR THE
001900*                             SUMMARY-REPORT TRANSACTION LISTING
002000* PFT0123 30/07/2004 MWT    - ADD "SAVE" FUNCTION FOR END-OF-RUN
002100*                             LEDGER REWRITE
002200*----------------------------------------------------------------*
002300 01  WK-C-LPOST-RECORD.
002400     05  LPOST-INPUT.
002500         10  LPOST-FUNCTION            PIC X(08).
002600             88  LPOST-FN-POST                  VALUE "POST".
002700             88  LPOST-FN-GETFIRST              VALUE "GETFIRST".
002800             88  LPOST-FN-GETNEXT               VALUE "GETNEXT".
002900             88  LPOST-FN-SAVE                  VALUE "SAVE".
003000         10  LPOST-OWNER-LOGIN         PIC X(20).
003100         10  LPOST-TYPE                PIC X(01).
003200             88  LPOST-TYPE-INCOME              VALUE "I".
003300             88  LPOST-TYPE-EXPENSE             VALUE "E".
003400         10  LPOST-AMOUNT              PIC S9(9)V99 COMP-3.
003500         10  LPOST-CATEGORY            PIC X(20).
003600         10  LPOST-DESCRIPTION         PIC X(40).
003700         10  LPOST-DATE                PIC 9(08).
003800         10  LPOST-TIME                PIC 9(04).
003900     05  LPOST-OUTPUT.
004000         10  LPOST-RESULT-SWITCH       PIC X(01).
004100             88  LPOST-OK                       VALUE "Y".
004200             88  LPOST-REJECTED                 VALUE "N".
004300         10  LPOST-EOF-SWITCH          PIC X(01).
004400             88  LPOST-EOF                      VALUE "Y".
004500             88  LPOST-NOT-EOF                  VALUE "N".
004600         10  LPOST-CAT-EXPENSE-SUM     PIC S9(9)V99 COMP-3.
004700         10  LPOST-TOTAL-INCOME        PIC S9(9)V99 COMP-3.
004800         10  LPOST-TOTAL-EXPENSE       PIC S9(9)V99 COMP-3.
004900         10  LPOST-MESSAGE             PIC X(60).
005000     05  FILLER                        PIC X(08) VALUE SPACES.
005100*----------------------------------------------------------------*
005200* END OF LPOST.CPY
005300*----------------------------------------------------------------*
