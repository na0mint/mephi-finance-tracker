000100*----------------------------------------------------------------*
000200* LAUTH.CPY
000300* LINKAGE PARAMETER RECORD FOR PFTVAUT (USER LOGIN/PASSWORD
000400* VALIDATION ROUTINE).  CALLER LOADS THE -FUNCTION AND INPUT
000500* FIELDS, PFTVAUT RETURNS THE RESULT SWITCH AND MESSAGE.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* PFT0006 09/11/1991 RHN    - INITIAL VERSION (REGISTER, LOGIN)
001000* PFT0075 19/06/1999 DCK    - ADD "LOOKUP" FUNCTION FOR THE NEW
001100*                             TRANSFER-RECIPIENT-EXISTS CHECK
001200* PFT0121 30/07/2004 MWT    - ADD "SAVE" FUNCTION SO PFTMAIN CAN
001300*                             TRIGGER THE END-OF-RUN REWRITE OF
001400*                             THE USER MASTER THROUGH ONE CALL
001500*                             INTERFACE INSTEAD OF A SEPARATE ONE
001600*----------------------------------------------------------------*
001700 01  WK-C-LAUTH-RECORD.
001800     05  LAUTH-INPUT.
001900*                        REGISTER / LOGIN / LOOKUP / SAVE
002000         10  LAUTH-FUNCTION            PIC X(08).
002100             88  LAUTH-FN-REGISTER              VALUE "REGISTER".
002200             88  LAUTH-FN-LOGIN                 VALUE "LOGIN".
002300             88  LAUTH-FN-LOOKUP                VALUE "LOOKUP".
002400             88  LAUTH-FN-SAVE                  VALUE "SAVE".
002500         10  LAUTH-LOGIN               PIC X(20).
002600*                        ALREADY HASHED BY PFTXHSH - PFTVAUT
002700*                        NEVER SEES A PLAINTEXT PASSWORD
002800         10  LAUTH-PASSWORD-HASH       PIC X(64).
002900     05  LAUTH-OUTPUT.
003000         10  LAUTH-RESULT-SWITCH       PIC X(01).
003100             88  LAUTH-OK                       VALUE "Y".
003200             88  LAUTH-REJECTED                 VALUE "N".
003300         10  LAUTH-MESSAGE             PIC X(60).
003400     05  FILLER                        PIC X(10) VALUE SPACES.
003500*----------------------------------------------------------------*
003600* END OF LAUTH.CPY
003700*----------------------------------------------------------------*
