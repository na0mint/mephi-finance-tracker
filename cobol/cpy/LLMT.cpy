000100*----------------------------------------------------------------*
000200* LLMT.CPY
000300* LINKAGE PARAMETER RECORD FOR PFTVLMT (BUDGET-EXCEEDED AND
000400* OVERSPEND WARNING CHECK).  PURE COMPARE-AND-FORMAT ROUTINE -
000500* PFTVLMT OWNS NO FILES AND NO RESIDENT TABLE; THE CALLER (
000600* PFTVPST, THROUGH PFTMAIN) SUPPLIES THE ALREADY-SUMMED AMOUNTS.
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* PFT0009 09/11/1991 RHN    - INITIAL VERSION (BUDGET FUNCTION)
001100* PFT0078 19/06/1999 DCK    - ADD "OVERSPEND" FUNCTION SO ONE
001200*                             ROUTINE COVERS BOTH WARNING TYPES
001300*----------------------------------------------------------------*
001400 01  WK-C-LLMT-RECORD.
001500     05  LLMT-INPUT.
001600         10  LLMT-FUNCTION             PIC X(08).
001700             88  LLMT-FN-BUDGET                 VALUE "BUDGET".
001800             88  LLMT-FN-OVERSPEND              VALUE "OVERSPEND".
001900         10  LLMT-CATEGORY             PIC X(20).
002000         10  LLMT-BUDGET-AMT           PIC S9(9)V99 COMP-3.
002100         10  LLMT-SPENT-AMT            PIC S9(9)V99 COMP-3.
002200         10  LLMT-TOTAL-INCOME         PIC S9(9)V99 COMP-3.
002300         10  LLMT-TOTAL-EXPENSE        PIC S9(9)V99 COMP-3.
002400     05  LLMT-OUTPUT.
002500         10  LLMT-WARNING-SWITCH       PIC X(01).
002600             88  LLMT-WARNING-YES               VALUE "Y".
002700             88  LLMT-WARNING-NO                VALUE "N".
002800         10  LLMT-WARNING-TEXT         PIC X(80).
002900     05  FILLER                        PIC X(08) VALUE SPACES.
003000*----------------------------------------------------------------*
003100* END OF LLMT.CPY
003200*----------------------------------------------------------------*
