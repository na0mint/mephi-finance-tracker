000100*----------------------------------------------------------------*
000200* LTXNRC.CPY
000300* TRANSACTION LEDGER RECORD LAYOUT - ONE ENTRY PER POSTED
000400* INCOME/EXPENSE TRANSACTION (TRANSFERS POST TWO OF THESE)
000500* FILE: PFTTXN (TRANSACTION-LEDGER) - APPEND-ONLY, INSERTION
000600* ORDER PRESERVED WITHIN EACH OWNER
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* PFT0004 09/11/1991 RHN    - INITIAL VERSION
001100* PFT0061 02/09/1998 DCK    - Y2K - WIDENED TXN-DATE FROM 9(06)
001200*                             YYMMDD TO 9(08) CCYYMMDD
001300* PFT0098 11/02/2002 RHN    - ADD TXN-TIME (HHMM) SO SAME-DAY
001400*                             TRANSACTIONS LIST IN POST ORDER
001500*                             ON THE SUMMARY REPORT
001600*----------------------------------------------------------------*
001700 01  PFT-TRANSACTION-RECORD.
001800*                        WALLET OWNER'S LOGIN
001900     05  TXN-OWNER-LOGIN              PIC X(20).
002000*                        I = INCOME, E = EXPENSE
002100     05  TXN-TYPE                     PIC X(01).
002200         88  TXN-IS-INCOME                      VALUE "I".
002300         88  TXN-IS-EXPENSE                      VALUE "E".
002400*                        TRANSACTION AMOUNT, ALWAYS POSITIVE,
002500*                        2 DECIMAL PLACES
002600     05  TXN-AMOUNT                   PIC S9(9)V99 COMP-3.
002700*                        CATEGORY NAME
002800     05  TXN-CATEGORY                 PIC X(20).
002900*                        FREE-TEXT DESCRIPTION, MAY BE BLANK
003000     05  TXN-DESCRIPTION              PIC X(40).
003100*                        DATE POSTED, CCYYMMDD
003200     05  TXN-DATE                     PIC 9(08).
003300*                        TIME POSTED, HHMM
003400     05  TXN-TIME                     PIC 9(04).
003500*                        RESERVED FOR FUTURE USE
003600     05  FILLER                       PIC X(06) VALUE SPACES.
003700*----------------------------------------------------------------*
003800* ALTERNATE VIEW - DECOMPOSES TXN-DATE FOR THE REPORT-LINE
003900* EDIT ROUTINE (CCYY-MM-DD DISPLAY FORMAT).
004000*----------------------------------------------------------------*
004100 01  PFT-TXN-DATE-BREAKOUT REDEFINES PFT-TRANSACTION-RECORD.
004200     05  FILLER                       PIC X(20).
004300     05  FILLER                       PIC X(07).
004400     05  FILLER                       PIC X(20).
004500     05  FILLER                       PIC X(40).
004600     05  TXND-CCYY                    PIC 9(04).
004700     05  TXND-MM                      PIC 9(02).
004800     05  TXND-DD                      PIC 9(02).
004900     05  FILLER                       PIC X(10).
005000*----------------------------------------------------------------*
005100* END OF LTXNRC.CPY
005200*----------------------------------------------------------------*
