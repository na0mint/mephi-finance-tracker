000100*----------------------------------------------------------------*
000200* LCATB.CPY
000300* LINKAGE PARAMETER RECORD FOR PFTVCAT (CATEGORY CREATE / SET-
000400* BUDGET / AUTO-CREATE / LOOKUP ROUTINE).  PFTVCAT KEEPS ITS OWN
000500* RESIDENT COPY OF THE CATEGORY MASTER ACROSS CALLS (LOADED ON
000600* FIRST REFERENCE) AND ANSWERS GETFIRST/GETNEXT CURSOR REQUESTS
000700* SO PFTMAIN CAN WALK A USER'S CATEGORIES IN NAME SEQUENCE FOR
000800* THE SUMMARY REPORT WITHOUT PFTVCAT EXPOSING ITS TABLE.
000900*----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------------*
001200* PFT0007 09/11/1991 RHN    - INITIAL VERSION (CREATE, BUDGET)
001300* PFT0076 19/06/1999 DCK    - ADD "ENSURE" FUNCTION - INCOME AND
001400*                             TRANSFER POSTINGS AUTO-CREATE A
001500*                             MISSING CATEGORY AT ZERO BUDGET
001600* PFT0100 11/02/2002 RHN    - ADD "LOOKUP"/"GETFIRST"/"GETNEXT"
001700*                             FOR THE BUDGET-CHECK AND SUMMARY-
001800*                             REPORT CALLERS
001900* PFT0122 30/07/2004 MWT    - ADD "SAVE" FUNCTION FOR END-OF-RUN
002000*                             CATEGORY MASTER REWRITE
002100*----------------------------------------------------------------*
002200 01  WK-C-LCATB-RECORD.
002300     05  LCATB-INPUT.
002400         10  LCATB-FUNCTION            PIC X(08).
002500             88  LCATB-FN-CREATE                VALUE "CREATE".
002600             88  LCATB-FN-BUDGET                VALUE "BUDGET".
002700             88  LCATB-FN-ENSURE                VALUE "ENSURE".
002800             88  LCATB-FN-LOOKUP                VALUE "LOOKUP".
002900             88  LCATB-FN-GETFIRST              VALUE "GETFIRST".
003000             88  LCATB-FN-GETNEXT               VALUE "GETNEXT".
003100             88  LCATB-FN-SAVE                  VALUE "SAVE".
003200         10  LCATB-OWNER-LOGIN         PIC X(20).
003300         10  LCATB-CATEGORY            PIC X(20).
003400         10  LCATB-BUDGET-AMT          PIC S9(9)V99 COMP-3.
003500     05  LCATB-OUTPUT.
003600         10  LCATB-RESULT-SWITCH       PIC X(01).
003700             88  LCATB-OK                       VALUE "Y".
003800             88  LCATB-REJECTED                 VALUE "N".
003900         10  LCATB-EOF-SWITCH          PIC X(01).
004000             88  LCATB-EOF                      VALUE "Y".
004100             88  LCATB-NOT-EOF                  VALUE "N".
004200         10  LCATB-MESSAGE             PIC X(60).
004300     05  FILLER                        PIC X(08) VALUE SPACES.
004400*----------------------------------------------------------------*
004500* END OF LCATB.CPY
004600*----------------------------------------------------------------*
