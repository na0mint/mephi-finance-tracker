000100*----------------------------------------------------------------*
000200* LREQRC.CPY
000300* REQUEST RECORD LAYOUT - ONE COMMAND PER RECORD, THE BATCH
000400* DRIVER'S INPUT - ONE RECORD PER CLI COMMAND FROM THE ORIGINAL
000500* INTERACTIVE LOOP THAT THIS JOB REPLACES
000600* FILE: PFTREQ (REQUEST-FILE)
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* PFT0005 09/11/1991 RHN    - INITIAL VERSION
001100* PFT0042 22/04/1994 RHN    - ADD REQ-ARG3 FOR BUDGET/TXN/
001200*                             TRANSFER AMOUNTS, PREVIOUSLY
001300*                             OVERLOADED INTO REQ-ARG2
001400* PFT0099 11/02/2002 RHN    - ADD REQ-DESCRIPTION FOR FREE-TEXT
001500*                             MEMO ON INCOME/EXPENSE/TRANSFER
001600*----------------------------------------------------------------*
001700 01  PFT-REQUEST-RECORD.
001800*                        ONE OF THE EIGHT COMMANDS BELOW
001900     05  REQ-COMMAND                  PIC X(15).
002000         88  REQ-IS-REGISTER                  VALUE "REGISTER".
002100         88  REQ-IS-LOGIN                      VALUE "LOGIN".
002200         88  REQ-IS-CREATE-CATEGORY            VALUE
002300                 "CREATE-CATEGORY".
002400         88  REQ-IS-SET-BUDGET                  VALUE
002500                 "SET-BUDGET".
002600         88  REQ-IS-ADD-INCOME                  VALUE
002700                 "ADD-INCOME".
002800         88  REQ-IS-ADD-EXPENSE                  VALUE
002900                 "ADD-EXPENSE".
003000         88  REQ-IS-TRANSFER                    VALUE
003100                 "TRANSFER".
003200         88  REQ-IS-SHOW-SUMMARY                VALUE
003300                 "SHOW-SUMMARY".
003400*                        ACTING USER'S LOGIN
003500     05  REQ-LOGIN                    PIC X(20).
003600*                        COMMAND-SPECIFIC: PASSWORD / CATEGORY /
003700*                        TO-LOGIN
003800     05  REQ-ARG1                     PIC X(20).
003900*                        COMMAND-SPECIFIC: CATEGORY / AMOUNT AS
004000*                        SIGNED NUMERIC TEXT
004100     05  REQ-ARG2                     PIC X(20).
004200*                        COMMAND-SPECIFIC: AMOUNT (BUDGET, TXN
004300*                        AMOUNT, TRANSFER AMOUNT)
004400     05  REQ-ARG3                     PIC S9(9)V99.
004500*                        OPTIONAL FREE-TEXT DESCRIPTION
004600     05  REQ-DESCRIPTION              PIC X(40).
004700*                        RESERVED FOR FUTURE USE
004800     05  FILLER                       PIC X(06) VALUE SPACES.
004900*----------------------------------------------------------------*
005000* END OF LREQRC.CPY
005100*----------------------------------------------------------------*
